000100*----------------------------------------------------------------*
000110*COPY GTPRTTR                                                    *
000120*TRANSACCION DE MANTENIMIENTO DE TAREAS - TARTRAN.DAT            *
000130*LONGITUD DE REGISTRO (665)                                      *
000140*----------------------------------------------------------------*
000150*    014 23/06/88 RTV CREACION DEL COPY PARA GTPM003             *
000160*----------------------------------------------------------------*
000170 01  REG-GTPRTTR.
000180     02  TTR-FUNCION             PIC X(05).
000190         88  TTR-FUNCION-ALTA    VALUE 'ALTA '.
000200         88  TTR-FUNCION-MODIF   VALUE 'MODIF'.
000210         88  TTR-FUNCION-ESTADO  VALUE 'ESTAD'.
000220     02  TTR-ID                  PIC 9(09).
000230     02  TTR-NOMBRE              PIC X(100).
000240     02  TTR-DESCRIPCION         PIC X(300).
000250     02  TTR-FECHA-CREACION      PIC 9(08).
000260     02  TTR-FECHA-VENCIMIENTO   PIC 9(08).
000270     02  TTR-ID-PROYECTO         PIC 9(09).
000280     02  TTR-ID-RESPONSABLE      PIC 9(09).
000290     02  TTR-ESTADO              PIC X(12).
000300     02  TTR-COMENTARIO          PIC X(200).
000310     02  FILLER                  PIC X(05).
