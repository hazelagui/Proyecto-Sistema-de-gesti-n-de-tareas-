000100*----------------------------------------------------------------*
000110*COPY GTPRNOT                                                    *
000120*ARCHIVO DE NOTIFICACIONES - NOTIFICACIONES.DAT (SOLO ESCRITURA) *
000130*LONGITUD DE REGISTRO (518)                                      *
000140*----------------------------------------------------------------*
000150*    021 23/03/88 RTV CREACION DEL COPY PARA GTPN001 Y GTPB001   *
000160*----------------------------------------------------------------*
000170 01  REG-GTPRNOT.
000180     02  NOT-ID-USUARIO          PIC 9(09).
000190     02  NOT-MENSAJE             PIC X(500).
000200     02  NOT-FECHA               PIC 9(08).
000210     02  FILLER                  PIC X(01).
