000100************************************************************************
000110***   * R01452 14/02/07 EJRG MODIF YA NO RECHAZA POR NOMBRE EN BLANCO *
000120***   * R01301 03/03/04 HQA REVISION GENERAL DE VALIDACIONES          *
000130***   * R01045 21/09/99 HQA AJUSTE DE SIGLO (Y2K) EN SEMBRADO INICIAL *
000140***   * P00009 23/03/88 RTV ALTA DEL MAESTRO DE USUARIOS              *
000150************************************************************************
000160*IDAPL*GTP
000170*OBJET*****************************************************************
000180*OBJET*** MANTENIMIENTO DEL MAESTRO DE USUARIOS                      **
000190*OBJET*****************************************************************
000200*=======================*
000210 IDENTIFICATION DIVISION.
000220*=======================*
000230 PROGRAM-ID.    GTPM001.
000240 AUTHOR.        R TORRES VILCHEZ.
000250 INSTALLATION.  GERENCIA DE SISTEMAS - PROYECTOS Y TAREAS.
000260 DATE-WRITTEN.  23/03/88.
000270 DATE-COMPILED.
000280 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000290*----------------------------------------------------------------*
000300*HISTORIA DE CAMBIOS                                             *
000310*----------------------------------------------------------------*
000320*    P00009 23/03/88 RTV VERSION INICIAL. ALTA Y LOGIN SOLAMENTE.*
000330*    P00055 30/09/88 RTV SE AGREGA FUNCION CLAVE.                *
000340*    P00098 14/02/89 RTV SE AGREGA FUNCION BAJA (BAJA LOGICA).   *
000350*    P00098 14/02/89 RTV SE AGREGA FUNCION MODIF.                *
000360*    P00155 19/07/89 RTV SEMBRADO DE USUARIOS INICIALES SI EL    *
000370*           P00155      MAESTRO LLEGA VACIO A LA CORRIDA.         *
000380*    R00511 02/02/93 HQA SE RECHAZA ALTA CON CORREO DUPLICADO.   *
000390*    R00511 02/02/93 HQA BUSQUEDA POR CORREO VIA SEARCH LINEAL.  *
000400*    R01045 21/09/99 HQA FECHA DE SEMBRADO A 4 DIGITOS DE ANO.   *
000410*    R01045 21/09/99 HQA VALIDADO PARA CORRIDA DEL 01/01/2000.   *
000420*    R01301 03/03/04 HQA MODIF YA NO TOCA LA CLAVE DEL USUARIO.  *
000430*    R01301 03/03/04 HQA SE AISLA ERROR DE TRANSACCION ILEGIBLE. *
000440*    R01452 14/02/07 EJRG SE QUITA EL RECHAZO DE MODIF POR       *
000450*           R01452      NOMBRE EN BLANCO, SOLO SE VALIDA EL ID.  *
000460*----------------------------------------------------------------*
000470*=======================*
000480 ENVIRONMENT DIVISION.
000490*=======================*
000500 CONFIGURATION SECTION.
000510*=======================*
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS CLASE-NUMERICA IS '0' THRU '9'
000550     UPSI-0 ON STATUS IS SW-REPROCESO-ACTIVO
000560            OFF STATUS IS SW-PROCESO-NORMAL.
000570*=======================*
000580 INPUT-OUTPUT SECTION.
000590*=======================*
000600 FILE-CONTROL.
000610     SELECT USRTRAN            ASSIGN TO USRTRAN
000620                                ORGANIZATION IS SEQUENTIAL
000630                                ACCESS MODE   IS SEQUENTIAL
000640                                FILE STATUS   IS FS-USRTRAN.
000650
000660     SELECT USUARIOS           ASSIGN TO USUARIOS
000670                                ORGANIZATION IS SEQUENTIAL
000680                                ACCESS MODE   IS SEQUENTIAL
000690                                FILE STATUS   IS FS-USUARIOS.
000700
000710     SELECT USUARIOS-NUEVO     ASSIGN TO USRNUEVO
000720                                ORGANIZATION IS SEQUENTIAL
000730                                ACCESS MODE   IS SEQUENTIAL
000740                                FILE STATUS   IS FS-USR-NVO.
000750*=======================*
000760 DATA DIVISION.
000770*=======================*
000780 FILE SECTION.
000790*-----------------------*
000800 FD  USRTRAN
000810     LABEL RECORD STANDARD
000820     VALUE OF FILE-ID IS 'USRTRAN.DAT'.
000830     COPY GTPRUTR.
000840*-----------------------*
000850 FD  USUARIOS
000860     LABEL RECORD STANDARD
000870     VALUE OF FILE-ID IS 'USUARIOS.DAT'.
000880     COPY GTPRUSR.
000890*-----------------------*
000900 FD  USUARIOS-NUEVO
000910     LABEL RECORD STANDARD
000920     VALUE OF FILE-ID IS 'USUARIOS.DAT'.
000930 01  REG-USUARIOS-NUEVO          PIC X(111).
000940*=======================*
000950 WORKING-STORAGE SECTION.
000960*=======================*
000965 77  WE-RC                       PIC S9(08) COMP VALUE ZEROS.
000968 77  WE-BLANCO                   PIC X(01)  VALUE SPACES.
000970 01  WE-ESPECIALES.
001000     02  FS-USRTRAN              PIC X(02)  VALUE '00'.
001010     02  FS-USUARIOS             PIC X(02)  VALUE '00'.
001020     02  FS-USR-NVO              PIC X(02)  VALUE '00'.
001030     02  FILLER                  PIC X(04)  VALUE SPACES.
001040*----------------------------------------------------------------*
001050 01  WE-SWITCHES.
001060     02  WE-FIN-CARGA-USR        PIC X(01)  VALUE 'N'.
001070         88  HAY-FIN-CARGA-USR           VALUE 'S'.
001080     02  WE-FIN-TRANSACC         PIC X(01)  VALUE 'N'.
001090         88  HAY-FIN-TRANSACC            VALUE 'S'.
001100     02  WE-USR-ENCONTRADO       PIC X(01)  VALUE 'N'.
001110         88  USR-FUE-ENCONTRADO          VALUE 'S'.
001120     02  WE-CORREO-DUPLICADO     PIC X(01)  VALUE 'N'.
001130         88  CORREO-YA-EXISTE            VALUE 'S'.
001140     02  FILLER                  PIC X(04)  VALUE SPACES.
001150*----------------------------------------------------------------*
001160*CONTADORES DE CONTROL                                           *
001170*----------------------------------------------------------------*
001180 01  WE-CONTADORES.
001190     02  WE-USUARIOS-CARGADOS    PIC 9(05)  COMP VALUE ZEROS.
001200     02  WE-ALTAS-OK             PIC 9(05)  COMP VALUE ZEROS.
001210     02  WE-ALTAS-RECHAZADAS     PIC 9(05)  COMP VALUE ZEROS.
001220     02  WE-BAJAS-OK             PIC 9(05)  COMP VALUE ZEROS.
001230     02  WE-MODIF-OK             PIC 9(05)  COMP VALUE ZEROS.
001240     02  WE-CLAVES-OK            PIC 9(05)  COMP VALUE ZEROS.
001250     02  WE-LOGINS-OK            PIC 9(05)  COMP VALUE ZEROS.
001260     02  WE-TRANSACC-RECHAZADAS  PIC 9(05)  COMP VALUE ZEROS.
001270 01  WE-MAYOR-ID                 PIC 9(09)  COMP VALUE ZEROS.
001280*----------------------------------------------------------------*
001290*REDEFINICION DE LOS CONTADORES PARA IMPRESION DE RESUMEN        *
001300*----------------------------------------------------------------*
001310 01  WE-CONTADORES-TABLA REDEFINES WE-CONTADORES.
001320     02  WE-CONTADOR-INDIV       PIC 9(05) COMP OCCURS 8 TIMES.
001330*----------------------------------------------------------------*
001340*TABLA DE TRABAJO DEL MAESTRO DE USUARIOS (REESCRITURA COMPLETA) *
001350*----------------------------------------------------------------*
001360 01  TB-USUARIOS.
001370     02  TB-USUARIO  OCCURS 9000 TIMES
001380                     INDEXED BY IX-USR IX-BAJA.
001390         03  TBU-ID              PIC 9(09).
001400         03  TBU-NOMBRE          PIC X(20).
001410         03  TBU-APELLIDO        PIC X(20).
001420         03  TBU-EMAIL           PIC X(40).
001430         03  TBU-PASSWORD        PIC X(15).
001440         03  TBU-ES-ADMIN        PIC X(01).
001450         03  TBU-ACTIVO          PIC X(01).
001460             88  TBU-ESTA-ACTIVO      VALUE 'S'.
001470             88  TBU-ESTA-DE-BAJA     VALUE 'N'.
001480         03  FILLER              PIC X(01).
001490*----------------------------------------------------------------*
001500*REDEFINICION DE LA TABLA PARA VERIFICACION RAPIDA DE VACIO      *
001510*----------------------------------------------------------------*
001520 01  FILLER REDEFINES TB-USUARIOS.
001530     02  TB-USUARIO-CRUDO OCCURS 9000 TIMES PIC X(99).
001540*----------------------------------------------------------------*
001550*FECHA DE SISTEMA PARA EL SEMBRADO INICIAL                       *
001560*----------------------------------------------------------------*
001570 01  WE-FECHA-SISTEMA            PIC 9(08).
001580 01  WE-FECHA-SISTEMA-R REDEFINES WE-FECHA-SISTEMA.
001590     02  WE-FS-AAAA              PIC 9(04).
001600     02  WE-FS-MM                PIC 9(02).
001610     02  WE-FS-DD                PIC 9(02).
001620*----------------------------------------------------------------*
001630 01  WE-MENSAJE-SALIDA           PIC X(80)  VALUE SPACES.
001640 01  WE-CRITERIOS-BUSQUEDA.
001650     02  WE-EMAIL-BUSCADO        PIC X(40)  VALUE SPACES.
001660     02  WE-ID-BUSCADO           PIC 9(09)  VALUE ZEROS.
001670     02  FILLER                  PIC X(07)  VALUE SPACES.
001680*=======================*
001690 PROCEDURE DIVISION.
001700*=======================*
001710     PERFORM INICIAR-RUTINA.
001720     PERFORM PROCESAR-RUTINA.
001730     PERFORM TERMINAR-RUTINA.
001740     STOP RUN.
001750*--------------*
001760 INICIAR-RUTINA.
001770*--------------*
001780     ACCEPT WE-FECHA-SISTEMA     FROM DATE YYYYMMDD.
001790     OPEN INPUT  USUARIOS.
001800     IF FS-USUARIOS NOT = '00'
001810        DISPLAY 'GTPM001 - ERROR ABRIENDO USUARIOS.DAT FS='
001820                FS-USUARIOS
001830        MOVE 16                  TO RETURN-CODE
001840        STOP RUN
001850     END-IF.
001860     OPEN INPUT  USRTRAN.
001870     IF FS-USRTRAN NOT = '00'
001880        DISPLAY 'GTPM001 - ERROR ABRIENDO USRTRAN.DAT FS='
001890                FS-USRTRAN
001900        MOVE 16                  TO RETURN-CODE
001910        STOP RUN
001920     END-IF.
001930     PERFORM CARGAR-TABLA-USUARIOS THRU CARGAR-TABLA-USUARIOS-FIN.
001940     IF WE-USUARIOS-CARGADOS = 0
001950        PERFORM SEMBRAR-USUARIOS-INICIALES THRU
001960                SEMBRAR-USUARIOS-INICIALES-FIN
001970     END-IF.
001980*-------------------------*
001990 CARGAR-TABLA-USUARIOS.
002000*-------------------------*
002010     PERFORM LEER-USUARIO THRU LEER-USUARIO-FIN.
002020     PERFORM ACUMULAR-USUARIO-CARGADO THRU
002030             ACUMULAR-USUARIO-CARGADO-FIN
002040             UNTIL HAY-FIN-CARGA-USR.
002050 CARGAR-TABLA-USUARIOS-FIN.
002060     EXIT.
002070*-------------------------*
002080 ACUMULAR-USUARIO-CARGADO.
002090*-------------------------*
002100     ADD 1                        TO WE-USUARIOS-CARGADOS.
002110     SET IX-USR                   TO WE-USUARIOS-CARGADOS.
002120     MOVE USR-ID                  TO TBU-ID (IX-USR).
002130     MOVE USR-NOMBRE              TO TBU-NOMBRE (IX-USR).
002140     MOVE USR-APELLIDO            TO TBU-APELLIDO (IX-USR).
002150     MOVE USR-EMAIL               TO TBU-EMAIL (IX-USR).
002160     MOVE USR-PASSWORD            TO TBU-PASSWORD (IX-USR).
002170     MOVE USR-ES-ADMIN            TO TBU-ES-ADMIN (IX-USR).
002180     SET TBU-ESTA-ACTIVO (IX-USR) TO TRUE.
002190     IF USR-ID > WE-MAYOR-ID
002200        MOVE USR-ID               TO WE-MAYOR-ID
002210     END-IF.
002220     PERFORM LEER-USUARIO THRU LEER-USUARIO-FIN.
002230 ACUMULAR-USUARIO-CARGADO-FIN.
002240     EXIT.
002250*-------------*
002260 LEER-USUARIO.
002270*-------------*
002280     READ USUARIOS
002290         AT END
002300             SET HAY-FIN-CARGA-USR TO TRUE
002310     END-READ.
002320     IF FS-USUARIOS NOT = '00' AND FS-USUARIOS NOT = '10'
002330        DISPLAY 'GTPM001 - ERROR LEYENDO USUARIOS.DAT FS='
002340                FS-USUARIOS
002350        SET HAY-FIN-CARGA-USR    TO TRUE
002360     END-IF.
002370 LEER-USUARIO-FIN.
002380     EXIT.
002390*-----------------------------------*
002400 SEMBRAR-USUARIOS-INICIALES.
002410*-----------------------------------*
002420*--- MAESTRO VACIO: SE SIEMBRAN DOS USUARIOS DE ARRANQUE --------*
002430     ADD 1                        TO WE-MAYOR-ID.
002440     SET IX-USR                   TO WE-MAYOR-ID.
002450     MOVE WE-MAYOR-ID             TO TBU-ID (IX-USR).
002460     MOVE 'ADMIN'                 TO TBU-NOMBRE (IX-USR).
002470     MOVE 'SISTEMA'               TO TBU-APELLIDO (IX-USR).
002480     MOVE 'admin@gtp.local'       TO TBU-EMAIL (IX-USR).
002490     MOVE 'admin123'              TO TBU-PASSWORD (IX-USR).
002500     MOVE 'Y'                     TO TBU-ES-ADMIN (IX-USR).
002510     SET TBU-ESTA-ACTIVO (IX-USR) TO TRUE.
002520     ADD 1                        TO WE-USUARIOS-CARGADOS.
002530     ADD 1                        TO WE-MAYOR-ID.
002540     SET IX-USR                   TO WE-MAYOR-ID.
002550     MOVE WE-MAYOR-ID             TO TBU-ID (IX-USR).
002560     MOVE 'INVITADO'              TO TBU-NOMBRE (IX-USR).
002570     MOVE 'SISTEMA'               TO TBU-APELLIDO (IX-USR).
002580     MOVE 'invitado@gtp.local'    TO TBU-EMAIL (IX-USR).
002590     MOVE 'invitado123'           TO TBU-PASSWORD (IX-USR).
002600     MOVE 'N'                     TO TBU-ES-ADMIN (IX-USR).
002610     SET TBU-ESTA-ACTIVO (IX-USR) TO TRUE.
002620     ADD 1                        TO WE-USUARIOS-CARGADOS.
002630     DISPLAY 'GTPM001 - MAESTRO VACIO, SE SEMBRARON 2 USUARIOS '
002640             'DE ARRANQUE EN LA CORRIDA DEL ' WE-FECHA-SISTEMA.
002650 SEMBRAR-USUARIOS-INICIALES-FIN.
002660     EXIT.
002670*---------------*
002680 PROCESAR-RUTINA.
002690*---------------*
002700     PERFORM LEER-TRANSACCION THRU LEER-TRANSACCION-FIN.
002710     PERFORM PROCESAR-UNA-TRANSACCION THRU
002720             PROCESAR-UNA-TRANSACCION-FIN
002730             UNTIL HAY-FIN-TRANSACC.
002740*-------------------*
002750 LEER-TRANSACCION.
002760*-------------------*
002770     READ USRTRAN
002780         AT END
002790             SET HAY-FIN-TRANSACC TO TRUE
002800     END-READ.
002810     IF FS-USRTRAN NOT = '00' AND FS-USRTRAN NOT = '10'
002820        DISPLAY 'GTPM001 - ERROR LEYENDO USRTRAN.DAT FS='
002830                FS-USRTRAN
002840        SET HAY-FIN-TRANSACC     TO TRUE
002850     END-IF.
002860 LEER-TRANSACCION-FIN.
002870     EXIT.
002880*-----------------------------*
002890 PROCESAR-UNA-TRANSACCION.
002900*-----------------------------*
002910     EVALUATE TRUE
002920         WHEN UTR-FUNCION-ALTA
002930             PERFORM REGISTRAR-USUARIO THRU
002940                     REGISTRAR-USUARIO-FIN
002950         WHEN UTR-FUNCION-LOGIN
002960             PERFORM AUTENTICAR-USUARIO THRU
002970                     AUTENTICAR-USUARIO-FIN
002980         WHEN UTR-FUNCION-CLAVE
002990             PERFORM ACTUALIZAR-CLAVE THRU
003000                     ACTUALIZAR-CLAVE-FIN
003010         WHEN UTR-FUNCION-BAJA
003020             PERFORM ELIMINAR-USUARIO THRU
003030                     ELIMINAR-USUARIO-FIN
003040         WHEN UTR-FUNCION-MODIF
003050             PERFORM ACTUALIZAR-USUARIO THRU
003060                     ACTUALIZAR-USUARIO-FIN
003070         WHEN OTHER
003080             ADD 1                TO WE-TRANSACC-RECHAZADAS
003090             DISPLAY 'GTPM001 - FUNCION DE TRANSACCION '
003100                     'DESCONOCIDA: ' UTR-FUNCION
003110     END-EVALUATE.
003120     PERFORM LEER-TRANSACCION THRU LEER-TRANSACCION-FIN.
003130 PROCESAR-UNA-TRANSACCION-FIN.
003140     EXIT.
003150*-----------------------------*
003160 REGISTRAR-USUARIO.
003170*-----------------------------*
003180*--- RECHAZA SI FALTA UN DATO OBLIGATORIO ------------------------*
003190     IF UTR-NOMBRE = SPACES OR UTR-APELLIDO = SPACES OR
003200        UTR-EMAIL  = SPACES OR UTR-PASSWORD = SPACES
003210        ADD 1                    TO WE-ALTAS-RECHAZADAS
003220        DISPLAY 'GTPM001 - ALTA RECHAZADA, DATO OBLIGATORIO '
003230                'EN BLANCO: ' UTR-EMAIL
003240        GO TO REGISTRAR-USUARIO-FIN
003250     END-IF.
003260*--- RECHAZA SI EL CORREO YA EXISTE -------------------------------*
003270     MOVE UTR-EMAIL               TO WE-EMAIL-BUSCADO.
003280     PERFORM BUSCAR-POR-EMAIL THRU BUSCAR-POR-EMAIL-FIN.
003290     IF CORREO-YA-EXISTE
003300        ADD 1                    TO WE-ALTAS-RECHAZADAS
003310        DISPLAY 'GTPM001 - ALTA RECHAZADA, CORREO DUPLICADO: '
003320                UTR-EMAIL
003330        GO TO REGISTRAR-USUARIO-FIN
003340     END-IF.
003350     IF WE-USUARIOS-CARGADOS >= 9000
003360        ADD 1                    TO WE-ALTAS-RECHAZADAS
003370        DISPLAY 'GTPM001 - ALTA RECHAZADA, TABLA DE USUARIOS '
003380                'LLENA'
003390        GO TO REGISTRAR-USUARIO-FIN
003400     END-IF.
003410     ADD 1                        TO WE-MAYOR-ID.
003420     ADD 1                        TO WE-USUARIOS-CARGADOS.
003430     SET IX-USR                   TO WE-USUARIOS-CARGADOS.
003440     MOVE WE-MAYOR-ID             TO TBU-ID (IX-USR).
003450     MOVE UTR-NOMBRE              TO TBU-NOMBRE (IX-USR).
003460     MOVE UTR-APELLIDO            TO TBU-APELLIDO (IX-USR).
003470     MOVE UTR-EMAIL               TO TBU-EMAIL (IX-USR).
003480     MOVE UTR-PASSWORD            TO TBU-PASSWORD (IX-USR).
003490     MOVE UTR-ES-ADMIN            TO TBU-ES-ADMIN (IX-USR).
003500     SET TBU-ESTA-ACTIVO (IX-USR) TO TRUE.
003510     ADD 1                        TO WE-ALTAS-OK.
003520 REGISTRAR-USUARIO-FIN.
003530     EXIT.
003540*-----------------------------*
003550 BUSCAR-POR-EMAIL.
003560*-----------------------------*
003570*--- SIN INDICE NATIVO, SE RESUELVE POR SEARCH LINEAL ------------*
003580     MOVE 'N'                     TO WE-CORREO-DUPLICADO.
003590     MOVE 'N'                     TO WE-USR-ENCONTRADO.
003600     IF WE-EMAIL-BUSCADO = SPACES OR LOW-VALUES
003610        GO TO BUSCAR-POR-EMAIL-FIN
003620     END-IF.
003630     SET IX-USR                   TO 1.
003640     SEARCH TB-USUARIO
003650         AT END
003660             CONTINUE
003670         WHEN TBU-EMAIL (IX-USR) = WE-EMAIL-BUSCADO
003680              AND TBU-ESTA-ACTIVO (IX-USR)
003690             MOVE 'S'              TO WE-CORREO-DUPLICADO
003700             MOVE 'S'              TO WE-USR-ENCONTRADO.
003710 BUSCAR-POR-EMAIL-FIN.
003720     EXIT.
003730*-----------------------------*
003740 BUSCAR-POR-ID.
003750*-----------------------------*
003760     MOVE 'N'                     TO WE-USR-ENCONTRADO.
003770     SET IX-USR                   TO 1.
003780     SEARCH TB-USUARIO
003790         AT END
003800             CONTINUE
003810         WHEN TBU-ID (IX-USR) = WE-ID-BUSCADO
003820              AND TBU-ESTA-ACTIVO (IX-USR)
003830             MOVE 'S'              TO WE-USR-ENCONTRADO.
003840 BUSCAR-POR-ID-FIN.
003850     EXIT.
003860*-----------------------------*
003870 AUTENTICAR-USUARIO.
003880*-----------------------------*
003890     MOVE UTR-EMAIL               TO WE-EMAIL-BUSCADO.
003900     PERFORM BUSCAR-POR-EMAIL THRU BUSCAR-POR-EMAIL-FIN.
003910     IF USR-FUE-ENCONTRADO AND
003920        TBU-PASSWORD (IX-USR) = UTR-PASSWORD
003930        ADD 1                    TO WE-LOGINS-OK
003940        DISPLAY 'GTPM001 - LOGIN ACEPTADO PARA: ' UTR-EMAIL
003950     ELSE
003960        DISPLAY 'GTPM001 - LOGIN RECHAZADO PARA: ' UTR-EMAIL
003970     END-IF.
003980 AUTENTICAR-USUARIO-FIN.
003990     EXIT.
004000*-----------------------------*
004010 ACTUALIZAR-CLAVE.
004020*-----------------------------*
004030     MOVE UTR-ID                  TO WE-ID-BUSCADO.
004040     PERFORM BUSCAR-POR-ID THRU BUSCAR-POR-ID-FIN.
004050     IF NOT USR-FUE-ENCONTRADO OR UTR-PASSWORD = SPACES
004060        DISPLAY 'GTPM001 - CAMBIO DE CLAVE RECHAZADO PARA ID: '
004070                UTR-ID
004080        GO TO ACTUALIZAR-CLAVE-FIN
004090     END-IF.
004100     MOVE UTR-PASSWORD            TO TBU-PASSWORD (IX-USR).
004110     ADD 1                        TO WE-CLAVES-OK.
004120 ACTUALIZAR-CLAVE-FIN.
004130     EXIT.
004140*-----------------------------*
004150 ACTUALIZAR-USUARIO.
004160*-----------------------------*
004170     IF UTR-ID NOT NUMERIC OR UTR-ID = 0
004180        ADD 1                    TO WE-TRANSACC-RECHAZADAS
004190        DISPLAY 'GTPM001 - MODIFICACION RECHAZADA PARA ID: '
004200                UTR-ID
004210        GO TO ACTUALIZAR-USUARIO-FIN
004220     END-IF.
004230     MOVE UTR-ID                  TO WE-ID-BUSCADO.
004240     PERFORM BUSCAR-POR-ID THRU BUSCAR-POR-ID-FIN.
004250     IF NOT USR-FUE-ENCONTRADO
004260        ADD 1                    TO WE-TRANSACC-RECHAZADAS
004270        DISPLAY 'GTPM001 - MODIFICACION RECHAZADA, NO EXISTE '
004280                'EL USUARIO ID: ' UTR-ID
004290        GO TO ACTUALIZAR-USUARIO-FIN
004300     END-IF.
004310     MOVE UTR-NOMBRE              TO TBU-NOMBRE (IX-USR).
004320     MOVE UTR-APELLIDO            TO TBU-APELLIDO (IX-USR).
004330     MOVE UTR-EMAIL               TO TBU-EMAIL (IX-USR).
004340     MOVE UTR-ES-ADMIN            TO TBU-ES-ADMIN (IX-USR).
004350     ADD 1                        TO WE-MODIF-OK.
004360 ACTUALIZAR-USUARIO-FIN.
004370     EXIT.
004380*-----------------------------*
004390 ELIMINAR-USUARIO.
004400*-----------------------------*
004410     IF UTR-ID NOT NUMERIC OR UTR-ID = 0
004420        ADD 1                    TO WE-TRANSACC-RECHAZADAS
004430        DISPLAY 'GTPM001 - BAJA RECHAZADA, ID INVALIDO: '
004440                UTR-ID
004450        GO TO ELIMINAR-USUARIO-FIN
004460     END-IF.
004470     MOVE UTR-ID                  TO WE-ID-BUSCADO.
004480     PERFORM BUSCAR-POR-ID THRU BUSCAR-POR-ID-FIN.
004490     IF NOT USR-FUE-ENCONTRADO
004500        ADD 1                    TO WE-TRANSACC-RECHAZADAS
004510        DISPLAY 'GTPM001 - BAJA RECHAZADA, NO EXISTE EL '
004520                'USUARIO ID: ' UTR-ID
004530        GO TO ELIMINAR-USUARIO-FIN
004540     END-IF.
004550     SET TBU-ESTA-DE-BAJA (IX-USR) TO TRUE.
004560     ADD 1                        TO WE-BAJAS-OK.
004570 ELIMINAR-USUARIO-FIN.
004580     EXIT.
004590*---------------*
004600 TERMINAR-RUTINA.
004610*---------------*
004620     PERFORM REESCRIBIR-MAESTRO-USUARIOS THRU
004630             REESCRIBIR-MAESTRO-USUARIOS-FIN.
004640     DISPLAY 'GTPM001 - ALTAS OK.......: ' WE-ALTAS-OK.
004650     DISPLAY 'GTPM001 - ALTAS RECHAZ...: ' WE-ALTAS-RECHAZADAS.
004660     DISPLAY 'GTPM001 - BAJAS OK.......: ' WE-BAJAS-OK.
004670     DISPLAY 'GTPM001 - MODIFICACIONES.: ' WE-MODIF-OK.
004680     DISPLAY 'GTPM001 - CLAVES OK......: ' WE-CLAVES-OK.
004690     DISPLAY 'GTPM001 - LOGINS OK......: ' WE-LOGINS-OK.
004700     DISPLAY 'GTPM001 - TRANSAC RECHAZ.: ' WE-TRANSACC-RECHAZADAS.
004710     CLOSE USUARIOS USRTRAN.
004720*-----------------------------------*
004730 REESCRIBIR-MAESTRO-USUARIOS.
004740*-----------------------------------*
004750     OPEN OUTPUT USUARIOS-NUEVO.
004760     IF FS-USR-NVO NOT = '00'
004770        DISPLAY 'GTPM001 - ERROR ABRIENDO USUARIOS.DAT NUEVO '
004780                'FS=' FS-USR-NVO
004790        MOVE 16                  TO RETURN-CODE
004800        STOP RUN
004810     END-IF.
004820     SET IX-USR                   TO 1.
004830     PERFORM GRABAR-UN-USUARIO THRU GRABAR-UN-USUARIO-FIN
004840             VARYING IX-USR FROM 1 BY 1
004850             UNTIL IX-USR > WE-USUARIOS-CARGADOS.
004860     CLOSE USUARIOS-NUEVO.
004870*-----------------------------------*
004880 GRABAR-UN-USUARIO.
004890*-----------------------------------*
004900     IF TBU-ESTA-ACTIVO (IX-USR)
004910        MOVE SPACES               TO REG-USUARIOS-NUEVO
004920        MOVE TBU-ID (IX-USR)      TO USR-ID
004930        MOVE TBU-NOMBRE (IX-USR)  TO USR-NOMBRE
004940        MOVE TBU-APELLIDO (IX-USR) TO USR-APELLIDO
004950        MOVE TBU-EMAIL (IX-USR)   TO USR-EMAIL
004960        MOVE TBU-PASSWORD (IX-USR) TO USR-PASSWORD
004970        MOVE TBU-ES-ADMIN (IX-USR) TO USR-ES-ADMIN
004980        MOVE REG-GTPRUSR          TO REG-USUARIOS-NUEVO
004990        WRITE REG-USUARIOS-NUEVO
005000     END-IF.
005010 GRABAR-UN-USUARIO-FIN.
005020     EXIT.
