000100*----------------------------------------------------------------*
000110*COPY GTPRUSR                                                    *
000120*MAESTRO DE USUARIOS - USUARIOS.DAT                               *
000130*LONGITUD DE REGISTRO (111)                                      *
000140*----------------------------------------------------------------*
000150*    010 23/03/88 RTV CREACION DEL COPY PARA GTPM001             *
000160*    031 14/11/91 HQA SE AMPLIA APELLIDO A X(20)                 *
000170*----------------------------------------------------------------*
000180 01  REG-GTPRUSR.
000190     02  USR-ID                  PIC 9(09).
000200     02  USR-DATOS-PERSONALES.
000210         03  USR-NOMBRE          PIC X(20).
000220         03  USR-APELLIDO        PIC X(20).
000230     02  USR-ACCESO.
000240         03  USR-EMAIL           PIC X(40).
000250         03  USR-PASSWORD        PIC X(15).
000260     02  USR-ES-ADMIN            PIC X(01).
000270         88  USR-ES-ADMIN-SI     VALUE 'Y'.
000280         88  USR-ES-ADMIN-NO     VALUE 'N'.
000290     02  FILLER                  PIC X(06).
000300*----------------------------------------------------------------*
000310*REDEFINICION PARA CARGA EN TABLA DE BUSQUEDA (SIN INDICE NATIVO)*
000320*----------------------------------------------------------------*
000330 01  REG-GTPRUSR-CLAVE REDEFINES REG-GTPRUSR.
000340     02  USRC-ID-CLAVE           PIC 9(09).
000350     02  FILLER                  PIC X(102).
