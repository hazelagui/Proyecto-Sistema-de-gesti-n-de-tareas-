000100************************************************************************
000110***   * R01451 14/02/07 EJRG SE AGREGA CONSULTA DE COSTOS POR         *
000120***   *                 TIPO/ID-REFERENCIA                           *
000130***   * R01330 07/07/04 HQA SE AISLA ERROR DE TRANSACCION ILEGIBLE    *
000140***   * R01050 28/09/99 HQA AJUSTE DE SIGLO (Y2K) EN FECHA DE REGISTRO*
000150***   * P00033 09/06/88 RTV ALTA DEL MAESTRO DE COSTOS                *
000160************************************************************************
000170*IDAPL*GTP
000180*OBJET*****************************************************************
000190*OBJET*** MANTENIMIENTO Y BALANCE DEL MAESTRO DE COSTOS               **
000200*OBJET*****************************************************************
000210*=======================*
000220 IDENTIFICATION DIVISION.
000230*=======================*
000240 PROGRAM-ID.    GTPM004.
000250 AUTHOR.        E J RODRIGUEZ G.
000260 INSTALLATION.  GERENCIA DE SISTEMAS - PROYECTOS Y TAREAS.
000270 DATE-WRITTEN.  09/06/88.
000280 DATE-COMPILED.
000290 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000300*----------------------------------------------------------------*
000310*HISTORIA DE CAMBIOS                                             *
000320*----------------------------------------------------------------*
000330*    P00033 09/06/88 RTV VERSION INICIAL. SOLO ALTA, SIN          *
000340*           P00033      VALIDACION DE DATOS DE ENTRADA (A         *
000350*           P00033      PROPOSITO, ASI LO PIDE EL NEGOCIO).       *
000360*    P00029 11/12/91 HQA SE AGREGA FUNCION BALANCE (ADELANTO -    *
000370*           P00029      RETRASO - GASTO PLANIFICADO).             *
000380*    R01050 28/09/99 HQA FECHA DE REGISTRO A 4 DIGITOS DE ANO.    *
000390*    R01050 28/09/99 HQA VALIDADO PARA CORRIDA DEL 01/01/2000.    *
000400*    R01330 07/07/04 EJRG EL PROCESO YA NO SE DETIENE POR UNA     *
000410*           R01330      TRANSACCION ILEGIBLE.                    *
000420*    R01451 14/02/07 EJRG SE AGREGA FUNCION LISTAR, CONSULTA DE   *
000430*           R01451      COSTOS POR TIPO E ID DE REFERENCIA.       *
000440*----------------------------------------------------------------*
000450*=======================*
000460 ENVIRONMENT DIVISION.
000470*=======================*
000480 CONFIGURATION SECTION.
000490*=======================*
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS CLASE-NUMERICA IS '0' THRU '9'
000530     UPSI-0 ON STATUS IS SW-REPROCESO-ACTIVO
000540            OFF STATUS IS SW-PROCESO-NORMAL.
000550*=======================*
000560 INPUT-OUTPUT SECTION.
000570*=======================*
000580 FILE-CONTROL.
000590     SELECT COSTRAN            ASSIGN TO COSTRAN
000600                                ORGANIZATION IS SEQUENTIAL
000610                                ACCESS MODE   IS SEQUENTIAL
000620                                FILE STATUS   IS FS-COSTRAN.
000630
000640     SELECT COSTOS             ASSIGN TO COSTOS
000650                                ORGANIZATION IS SEQUENTIAL
000660                                ACCESS MODE   IS SEQUENTIAL
000670                                FILE STATUS   IS FS-COSTOS.
000680
000690     SELECT COSTOS-NUEVO       ASSIGN TO COSNUEVO
000700                                ORGANIZATION IS SEQUENTIAL
000710                                ACCESS MODE   IS SEQUENTIAL
000720                                FILE STATUS   IS FS-COS-NVO.
000730*=======================*
000740 DATA DIVISION.
000750*=======================*
000760 FILE SECTION.
000770*-----------------------*
000780 FD  COSTRAN
000790     LABEL RECORD STANDARD
000800     VALUE OF FILE-ID IS 'COSTRAN.DAT'.
000810     COPY GTPRCTR.
000820*-----------------------*
000830 FD  COSTOS
000840     LABEL RECORD STANDARD
000850     VALUE OF FILE-ID IS 'COSTOS.DAT'.
000860     COPY GTPRCOS.
000870*-----------------------*
000880 FD  COSTOS-NUEVO
000890     LABEL RECORD STANDARD
000900     VALUE OF FILE-ID IS 'COSTOS.DAT'.
000910 01  REG-COSTOS-NUEVO            PIC X(258).
000920*=======================*
000930 WORKING-STORAGE SECTION.
000940*=======================*
000945 77  WE-RC                       PIC S9(08) COMP VALUE ZEROS.
000948 77  WE-BLANCO                   PIC X(01)  VALUE SPACES.
000950 01  WE-ESPECIALES.
000980     02  FS-COSTRAN              PIC X(02)  VALUE '00'.
000990     02  FS-COSTOS               PIC X(02)  VALUE '00'.
001000     02  FS-COS-NVO              PIC X(02)  VALUE '00'.
001010     02  FILLER                  PIC X(04)  VALUE SPACES.
001020*----------------------------------------------------------------*
001030 01  WE-SWITCHES.
001040     02  WE-FIN-CARGA-COS        PIC X(01)  VALUE 'N'.
001050         88  HAY-FIN-CARGA-COS           VALUE 'S'.
001060     02  WE-FIN-TRANSACC         PIC X(01)  VALUE 'N'.
001070         88  HAY-FIN-TRANSACC            VALUE 'S'.
001080     02  FILLER                  PIC X(06)  VALUE SPACES.
001090*----------------------------------------------------------------*
001100*CONTADORES DE CONTROL                                           *
001110*----------------------------------------------------------------*
001120 01  WE-CONTADORES.
001130     02  WE-COSTOS-CARGADOS      PIC 9(05)  COMP VALUE ZEROS.
001140     02  WE-ALTAS-OK             PIC 9(05)  COMP VALUE ZEROS.
001150     02  WE-BALANCES-EMITIDOS    PIC 9(05)  COMP VALUE ZEROS.
001160     02  WE-LISTADAS-OK          PIC 9(05)  COMP VALUE ZEROS.
001170     02  WE-TRANSACC-RECHAZADAS  PIC 9(05)  COMP VALUE ZEROS.
001180 01  WE-MAYOR-ID                 PIC 9(09)  COMP VALUE ZEROS.
001190*----------------------------------------------------------------*
001200*FECHA DE SISTEMA PARA EL SELLADO DE NUEVOS COSTOS               *
001210*----------------------------------------------------------------*
001220 01  WE-FECHA-SISTEMA            PIC 9(08).
001230 01  WE-FECHA-SISTEMA-R REDEFINES WE-FECHA-SISTEMA.
001240     02  WE-FS-AAAA              PIC 9(04).
001250     02  WE-FS-MM                PIC 9(02).
001260     02  WE-FS-DD                PIC 9(02).
001270*----------------------------------------------------------------*
001280*TABLA DE TRABAJO DEL MAESTRO DE COSTOS (REESCRITURA TOTAL)      *
001290*----------------------------------------------------------------*
001300 01  TB-COSTOS.
001310     02  TB-COSTO    OCCURS 6000 TIMES
001320                     INDEXED BY IX-COS.
001330         03  TBC-ID              PIC 9(09).
001340         03  TBC-TIPO            PIC X(08).
001350         03  TBC-ID-REFERENCIA   PIC 9(09).
001360         03  TBC-DESCRIPCION     PIC X(180).
001370         03  TBC-MONTO           PIC 9(09)V9(02).
001380         03  TBC-TIPO-COSTO      PIC X(20).
001390         03  TBC-FECHA-REGISTRO  PIC 9(08).
001400         03  TBC-ID-USR-REGISTRO PIC 9(09).
001410*----------------------------------------------------------------*
001420*REDEFINICION DE LA TABLA PARA VERIFICACION RAPIDA DE VACIO      *
001430*----------------------------------------------------------------*
001440 01  FILLER REDEFINES TB-COSTOS.
001450     02  TB-COSTO-CRUDO OCCURS 6000 TIMES PIC X(254).
001460*----------------------------------------------------------------*
001470*ACUMULADORES PARA EL CALCULO DEL BALANCE (VER HISTORIA P00029)  *
001480*----------------------------------------------------------------*
001490 01  WE-SUMAS-BALANCE.
001500     02  WE-SUMA-ADELANTO        PIC S9(09)V99      VALUE ZEROS.
001510     02  WE-SUMA-RETRASO         PIC S9(09)V99      VALUE ZEROS.
001520     02  WE-SUMA-GASTO-PLAN      PIC S9(09)V99      VALUE ZEROS.
001530     02  WE-BALANCE-TOTAL        PIC S9(09)V99      VALUE ZEROS.
001540 01  WE-SUMAS-BALANCE-R REDEFINES WE-SUMAS-BALANCE.
001550     02  WE-SUMA-INDIV OCCURS 4 TIMES PIC S9(09)V99.
001560*----------------------------------------------------------------*
001570 01  WE-BALANCE-EDIT              PIC -(9)9.99.
001580*----------------------------------------------------------------*
001590*CRITERIO DE BUSQUEDA PARA LA CONSULTA POR REFERENCIA (R01451)   *
001600*----------------------------------------------------------------*
001610 01  WE-TIPO-BUSCADO              PIC X(08)  VALUE SPACES.
001620 01  WE-ID-REFERENCIA-BUSCADO     PIC 9(09)  VALUE ZEROS.
001630*=======================*
001640 PROCEDURE DIVISION.
001650*=======================*
001660     PERFORM INICIAR-RUTINA.
001670     PERFORM PROCESAR-RUTINA.
001680     PERFORM TERMINAR-RUTINA.
001690     STOP RUN.
001700*--------------*
001710 INICIAR-RUTINA.
001720*--------------*
001730     ACCEPT WE-FECHA-SISTEMA     FROM DATE YYYYMMDD.
001740     OPEN INPUT  COSTOS.
001750     IF FS-COSTOS NOT = '00'
001760        DISPLAY 'GTPM004 - ERROR ABRIENDO COSTOS.DAT FS='
001770                FS-COSTOS
001780        MOVE 16                  TO RETURN-CODE
001790        STOP RUN
001800     END-IF.
001810     OPEN INPUT  COSTRAN.
001820     IF FS-COSTRAN NOT = '00'
001830        DISPLAY 'GTPM004 - ERROR ABRIENDO COSTRAN.DAT FS='
001840                FS-COSTRAN
001850        MOVE 16                  TO RETURN-CODE
001860        STOP RUN
001870     END-IF.
001880     PERFORM CARGAR-TABLA-COSTOS THRU CARGAR-TABLA-COSTOS-FIN.
001890*-------------------------*
001900 CARGAR-TABLA-COSTOS.
001910*-------------------------*
001920     PERFORM LEER-COSTO THRU LEER-COSTO-FIN.
001930     PERFORM ACUMULAR-COSTO-CARGADO THRU
001940             ACUMULAR-COSTO-CARGADO-FIN
001950             UNTIL HAY-FIN-CARGA-COS.
001960 CARGAR-TABLA-COSTOS-FIN.
001970     EXIT.
001980*-------------------------*
001990 ACUMULAR-COSTO-CARGADO.
002000*-------------------------*
002010     ADD 1                        TO WE-COSTOS-CARGADOS.
002020     SET IX-COS                   TO WE-COSTOS-CARGADOS.
002030     MOVE COS-ID                  TO TBC-ID (IX-COS).
002040     MOVE COS-TIPO                TO TBC-TIPO (IX-COS).
002050     MOVE COS-ID-REFERENCIA       TO TBC-ID-REFERENCIA (IX-COS).
002060     MOVE COS-DESCRIPCION         TO TBC-DESCRIPCION (IX-COS).
002070     MOVE COS-MONTO               TO TBC-MONTO (IX-COS).
002080     MOVE COS-TIPO-COSTO          TO TBC-TIPO-COSTO (IX-COS).
002090     MOVE COS-FECHA-REGISTRO      TO TBC-FECHA-REGISTRO (IX-COS).
002100     MOVE COS-ID-USUARIO-REGISTRO TO TBC-ID-USR-REGISTRO (IX-COS).
002110     IF COS-ID > WE-MAYOR-ID
002120        MOVE COS-ID               TO WE-MAYOR-ID
002130     END-IF.
002140     PERFORM LEER-COSTO THRU LEER-COSTO-FIN.
002150 ACUMULAR-COSTO-CARGADO-FIN.
002160     EXIT.
002170*-------------*
002180 LEER-COSTO.
002190*-------------*
002200     READ COSTOS
002210         AT END
002220             SET HAY-FIN-CARGA-COS TO TRUE
002230     END-READ.
002240     IF FS-COSTOS NOT = '00' AND FS-COSTOS NOT = '10'
002250        DISPLAY 'GTPM004 - ERROR LEYENDO COSTOS.DAT FS='
002260                FS-COSTOS
002270        SET HAY-FIN-CARGA-COS    TO TRUE
002280     END-IF.
002290 LEER-COSTO-FIN.
002300     EXIT.
002310*---------------*
002320 PROCESAR-RUTINA.
002330*---------------*
002340     PERFORM LEER-TRANSACCION THRU LEER-TRANSACCION-FIN.
002350     PERFORM PROCESAR-UNA-TRANSACCION THRU
002360             PROCESAR-UNA-TRANSACCION-FIN
002370             UNTIL HAY-FIN-TRANSACC.
002380*-------------------*
002390 LEER-TRANSACCION.
002400*-------------------*
002410     READ COSTRAN
002420         AT END
002430             SET HAY-FIN-TRANSACC TO TRUE
002440     END-READ.
002450     IF FS-COSTRAN NOT = '00' AND FS-COSTRAN NOT = '10'
002460        DISPLAY 'GTPM004 - ERROR LEYENDO COSTRAN.DAT FS='
002470                FS-COSTRAN
002480        SET HAY-FIN-TRANSACC     TO TRUE
002490     END-IF.
002500 LEER-TRANSACCION-FIN.
002510     EXIT.
002520*-----------------------------*
002530 PROCESAR-UNA-TRANSACCION.
002540*-----------------------------*
002550     EVALUATE TRUE
002560         WHEN CTR-FUNCION-ALTA
002570             PERFORM REGISTRAR-COSTO THRU REGISTRAR-COSTO-FIN
002580         WHEN CTR-FUNCION-BALANCE
002590             PERFORM CALCULAR-BALANCE-TOTAL THRU
002600                     CALCULAR-BALANCE-TOTAL-FIN
002610         WHEN CTR-FUNCION-LISTAR
002620             PERFORM LISTAR-COSTOS-POR-REFERENCIA THRU
002630                     LISTAR-COSTOS-POR-REFERENCIA-FIN
002640         WHEN OTHER
002650             ADD 1                TO WE-TRANSACC-RECHAZADAS
002660             DISPLAY 'GTPM004 - FUNCION DE TRANSACCION '
002670                     'DESCONOCIDA: ' CTR-FUNCION
002680     END-EVALUATE.
002690     PERFORM LEER-TRANSACCION THRU LEER-TRANSACCION-FIN.
002700 PROCESAR-UNA-TRANSACCION-FIN.
002710     EXIT.
002720*-----------------------------*
002730 REGISTRAR-COSTO.
002740*-----------------------------*
002750*--- SIN VALIDACION DE ENTRADA, POR DISENO (VER HISTORIA P00033) *
002760     IF WE-COSTOS-CARGADOS >= 6000
002770        ADD 1                    TO WE-TRANSACC-RECHAZADAS
002780        DISPLAY 'GTPM004 - ALTA RECHAZADA, TABLA DE COSTOS '
002790                'LLENA'
002800        GO TO REGISTRAR-COSTO-FIN
002810     END-IF.
002820     ADD 1                        TO WE-MAYOR-ID.
002830     ADD 1                        TO WE-COSTOS-CARGADOS.
002840     SET IX-COS                   TO WE-COSTOS-CARGADOS.
002850     MOVE WE-MAYOR-ID             TO TBC-ID (IX-COS).
002860     MOVE CTR-TIPO                TO TBC-TIPO (IX-COS).
002870     MOVE CTR-ID-REFERENCIA       TO TBC-ID-REFERENCIA (IX-COS).
002880     MOVE CTR-DESCRIPCION         TO TBC-DESCRIPCION (IX-COS).
002890     MOVE CTR-MONTO               TO TBC-MONTO (IX-COS).
002900     MOVE CTR-TIPO-COSTO          TO TBC-TIPO-COSTO (IX-COS).
002910     MOVE WE-FECHA-SISTEMA        TO TBC-FECHA-REGISTRO (IX-COS).
002920     MOVE CTR-ID-USUARIO-REGISTRO TO TBC-ID-USR-REGISTRO (IX-COS).
002930     ADD 1                        TO WE-ALTAS-OK.
002940 REGISTRAR-COSTO-FIN.
002950     EXIT.
002960*-----------------------------------*
002970 CALCULAR-BALANCE-TOTAL.
002980*-----------------------------------*
002990*--- BALANCE = ADELANTO - RETRASO - GASTO_PLANIFICADO ------------*
003000     MOVE ZEROS                   TO WE-SUMA-ADELANTO
003010                                     WE-SUMA-RETRASO
003020                                     WE-SUMA-GASTO-PLAN.
003030     SET IX-COS                   TO 1.
003040     PERFORM SUMAR-UN-COSTO THRU SUMAR-UN-COSTO-FIN
003050             VARYING IX-COS FROM 1 BY 1
003060             UNTIL IX-COS > WE-COSTOS-CARGADOS.
003070     COMPUTE WE-BALANCE-TOTAL =
003080             WE-SUMA-ADELANTO - WE-SUMA-RETRASO - WE-SUMA-GASTO-PLAN
003090     END-COMPUTE.
003100     MOVE WE-BALANCE-TOTAL        TO WE-BALANCE-EDIT.
003110     DISPLAY 'GTPM004 - BALANCE ' CTR-TIPO ' '
003120             CTR-ID-REFERENCIA ' = ' WE-BALANCE-EDIT.
003130     ADD 1                        TO WE-BALANCES-EMITIDOS.
003140 CALCULAR-BALANCE-TOTAL-FIN.
003150     EXIT.
003160*-----------------------------------*
003170 SUMAR-UN-COSTO.
003180*-----------------------------------*
003190     IF TBC-TIPO (IX-COS) = CTR-TIPO AND
003200        TBC-ID-REFERENCIA (IX-COS) = CTR-ID-REFERENCIA
003210        EVALUATE TBC-TIPO-COSTO (IX-COS)
003220            WHEN 'ADELANTO            '
003230                ADD TBC-MONTO (IX-COS) TO WE-SUMA-ADELANTO
003240            WHEN 'RETRASO             '
003250                ADD TBC-MONTO (IX-COS) TO WE-SUMA-RETRASO
003260            WHEN 'GASTO_PLANIFICADO   '
003270                ADD TBC-MONTO (IX-COS) TO WE-SUMA-GASTO-PLAN
003280            WHEN OTHER
003290                CONTINUE
003300        END-EVALUATE
003310     END-IF.
003320 SUMAR-UN-COSTO-FIN.
003330     EXIT.
003340*-----------------------------------*
003350 LISTAR-COSTOS-POR-REFERENCIA.
003360*-----------------------------------*
003370*--- CONSULTA DE COSTOS POR TIPO E ID DE REFERENCIA (R01451) -----*
003380*--- RECHAZA SIN TOCAR LA TABLA SI TIPO O REFERENCIA SON INVALIDOS*
003390     IF CTR-TIPO = SPACES OR
003400        CTR-ID-REFERENCIA NOT NUMERIC OR
003410        CTR-ID-REFERENCIA = 0
003420        ADD 1                    TO WE-TRANSACC-RECHAZADAS
003430        DISPLAY 'GTPM004 - CONSULTA RECHAZADA, TIPO O '
003440                'REFERENCIA INVALIDOS'
003450        GO TO LISTAR-COSTOS-POR-REFERENCIA-FIN
003460     END-IF.
003470     MOVE CTR-TIPO                TO WE-TIPO-BUSCADO.
003480     MOVE CTR-ID-REFERENCIA       TO WE-ID-REFERENCIA-BUSCADO.
003490     SET IX-COS                   TO 1.
003500     PERFORM EXAMINAR-COSTO-DE-REFERENCIA THRU
003510             EXAMINAR-COSTO-DE-REFERENCIA-FIN
003520             UNTIL IX-COS > WE-COSTOS-CARGADOS.
003530 LISTAR-COSTOS-POR-REFERENCIA-FIN.
003540     EXIT.
003550*-----------------------------------*
003560 EXAMINAR-COSTO-DE-REFERENCIA.
003570*-----------------------------------*
003580     IF TBC-TIPO (IX-COS) = WE-TIPO-BUSCADO AND
003590        TBC-ID-REFERENCIA (IX-COS) = WE-ID-REFERENCIA-BUSCADO
003600        ADD 1                    TO WE-LISTADAS-OK
003610        DISPLAY 'GTPM004 - COSTO: ' TBC-ID (IX-COS)
003620                ' TIPO-COSTO: ' TBC-TIPO-COSTO (IX-COS)
003630                ' MONTO: ' TBC-MONTO (IX-COS)
003640     END-IF.
003650     SET IX-COS UP BY 1.
003660 EXAMINAR-COSTO-DE-REFERENCIA-FIN.
003670     EXIT.
003680*---------------*
003690 TERMINAR-RUTINA.
003700*---------------*
003710     PERFORM REESCRIBIR-MAESTRO-COSTOS THRU
003720             REESCRIBIR-MAESTRO-COSTOS-FIN.
003730     DISPLAY 'GTPM004 - ALTAS OK.........: ' WE-ALTAS-OK.
003740     DISPLAY 'GTPM004 - BALANCES EMITIDOS.: ' WE-BALANCES-EMITIDOS.
003750     DISPLAY 'GTPM004 - LISTADAS POR REF..: ' WE-LISTADAS-OK.
003760     DISPLAY 'GTPM004 - TRANSAC RECHAZ....: '
003770             WE-TRANSACC-RECHAZADAS.
003780     CLOSE COSTOS COSTRAN.
003790*-----------------------------------*
003800 REESCRIBIR-MAESTRO-COSTOS.
003810*-----------------------------------*
003820     OPEN OUTPUT COSTOS-NUEVO.
003830     IF FS-COS-NVO NOT = '00'
003840        DISPLAY 'GTPM004 - ERROR ABRIENDO COSTOS.DAT NUEVO FS='
003850                FS-COS-NVO
003860        MOVE 16                  TO RETURN-CODE
003870        STOP RUN
003880     END-IF.
003890     PERFORM GRABAR-UN-COSTO THRU GRABAR-UN-COSTO-FIN
003900             VARYING IX-COS FROM 1 BY 1
003910             UNTIL IX-COS > WE-COSTOS-CARGADOS.
003920     CLOSE COSTOS-NUEVO.
003930 REESCRIBIR-MAESTRO-COSTOS-FIN.
003940     EXIT.
003950*-----------------------------------*
003960 GRABAR-UN-COSTO.
003970*-----------------------------------*
003980     MOVE SPACES                  TO REG-COSTOS-NUEVO.
003990     MOVE TBC-ID (IX-COS)         TO COS-ID.
004000     MOVE TBC-TIPO (IX-COS)       TO COS-TIPO.
004010     MOVE TBC-ID-REFERENCIA (IX-COS) TO COS-ID-REFERENCIA.
004020     MOVE TBC-DESCRIPCION (IX-COS) TO COS-DESCRIPCION.
004030     MOVE TBC-MONTO (IX-COS)      TO COS-MONTO.
004040     MOVE TBC-TIPO-COSTO (IX-COS) TO COS-TIPO-COSTO.
004050     MOVE TBC-FECHA-REGISTRO (IX-COS) TO COS-FECHA-REGISTRO.
004060     MOVE TBC-ID-USR-REGISTRO (IX-COS) TO COS-ID-USUARIO-REGISTRO.
004070     MOVE REG-GTPRCOS              TO REG-COSTOS-NUEVO.
004080     WRITE REG-COSTOS-NUEVO.
004090 GRABAR-UN-COSTO-FIN.
004100     EXIT.
