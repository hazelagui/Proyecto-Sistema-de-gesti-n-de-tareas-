000100*----------------------------------------------------------------*
000110*COPY GTPRCOS                                                    *
000120*MAESTRO DE COSTOS - COSTOS.DAT                                  *
000130*LONGITUD DE REGISTRO (258)                                      *
000140*----------------------------------------------------------------*
000150*    018 23/03/88 RTV CREACION DEL COPY PARA GTPM004             *
000160*----------------------------------------------------------------*
000170 01  REG-GTPRCOS.
000180     02  COS-ID                  PIC 9(09).
000190     02  COS-TIPO                PIC X(08).
000200         88  COS-TIPO-PROYECTO   VALUE 'PROYECTO'.
000210         88  COS-TIPO-TAREA      VALUE 'TAREA   '.
000220     02  COS-ID-REFERENCIA       PIC 9(09).
000230     02  COS-DESCRIPCION         PIC X(180).
000240     02  COS-MONTO               PIC 9(09)V9(02).
000250     02  COS-TIPO-COSTO          PIC X(20).
000260         88  COS-TC-ADELANTO     VALUE 'ADELANTO            '.
000270         88  COS-TC-RETRASO      VALUE 'RETRASO             '.
000280         88  COS-TC-GASTO-PLAN   VALUE 'GASTO_PLANIFICADO   '.
000290     02  COS-FECHA-REGISTRO      PIC 9(08).
000300     02  COS-ID-USUARIO-REGISTRO PIC 9(09).
000310     02  FILLER                  PIC X(04).
