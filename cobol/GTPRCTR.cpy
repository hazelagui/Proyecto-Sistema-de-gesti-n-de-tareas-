000100*----------------------------------------------------------------*
000110*COPY GTPRCTR                                                    *
000120*TRANSACCION DE REGISTRO DE COSTOS - COSTRAN.DAT                 *
000130*LONGITUD DE REGISTRO (247)                                      *
000140*----------------------------------------------------------------*
000150*    013 09/06/88 RTV CREACION DEL COPY PARA GTPM004             *
000160*    029 11/12/91 HQA SE AGREGA FUNCION BALANCE                  *
000170*    041 14/02/07 EJRG SE AGREGA FUNCION LISTAR (CONSULTA DE     *
000180*           041        COSTOS POR TIPO/ID-REFERENCIA).           *
000190*----------------------------------------------------------------*
000200 01  REG-GTPRCTR.
000210     02  CTR-FUNCION             PIC X(05).
000220         88  CTR-FUNCION-ALTA    VALUE 'ALTA '.
000230         88  CTR-FUNCION-BALANCE VALUE 'BALAN'.
000240         88  CTR-FUNCION-LISTAR  VALUE 'LISTA'.
000250     02  CTR-TIPO                PIC X(08).
000260     02  CTR-ID-REFERENCIA       PIC 9(09).
000270     02  CTR-DESCRIPCION         PIC X(180).
000280     02  CTR-MONTO               PIC 9(09)V9(02).
000290     02  CTR-TIPO-COSTO          PIC X(20).
000300     02  CTR-ID-USUARIO-REGISTRO PIC 9(09).
000310     02  FILLER                  PIC X(05).
