000100************************************************************************
000110***   * R01210 25/08/02 EJRG SE AISLA EL CALL PARA NO PROPAGAR ERROR  *
000120***   * R00718 04/12/95 HQA SE AGREGA EL ENVIO DE CORREO (DOCUMENTAL) *
000130***   * P00061 30/09/88 RTV RUTINA DE NOTIFICACION DE CAMBIO DE ESTADO*
000140************************************************************************
000150*IDAPL*GTP
000160*OBJET*****************************************************************
000170*OBJET*** SUBRUTINA NOTIFICACION DE CAMBIO DE ESTADO DE TAREA         **
000180*OBJET*****************************************************************
000190*=======================*
000200 IDENTIFICATION DIVISION.
000210*=======================*
000220 PROGRAM-ID.    GTPN001.
000230 AUTHOR.        R TORRES VILCHEZ.
000240 INSTALLATION.  GERENCIA DE SISTEMAS - PROYECTOS Y TAREAS.
000250 DATE-WRITTEN.  30/09/88.
000260 DATE-COMPILED.
000270 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000280*----------------------------------------------------------------*
000290*HISTORIA DE CAMBIOS                                             *
000300*----------------------------------------------------------------*
000310*    P00061 30/09/88 RTV VERSION INICIAL, SOLO INSERTA EN EL     *
000320*           P00061      MAESTRO DE NOTIFICACIONES.               *
000330*    R00718 04/12/95 HQA SE ARMA EL TEXTO DEL CORREO (EL ENVIO   *
000340*           R00718      REAL QUEDA A CARGO DE UN PROCESO APARTE, *
000350*           R00718      ESTA RUTINA SOLO DEJA CONSTANCIA).       *
000360*    R01045 20/09/99 HQA FECHA DE NOTIFICACION A 4 DIGITOS DE    *
000370*           R01045      ANO. VALIDADO PARA CORRIDA DEL 01/01/00. *
000380*    R01210 25/08/02 EJRG SE AISLA CUALQUIER ERROR DE ESTA       *
000390*           R01210      RUTINA PARA QUE GTPM003 CONTINUE.        *
000400*----------------------------------------------------------------*
000410*=======================*
000420 ENVIRONMENT DIVISION.
000430*=======================*
000440 CONFIGURATION SECTION.
000450*=======================*
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS CLASE-NUMERICA IS '0' THRU '9'
000490     UPSI-0 ON STATUS IS SW-REPROCESO-ACTIVO
000500            OFF STATUS IS SW-PROCESO-NORMAL.
000510*=======================*
000520 INPUT-OUTPUT SECTION.
000530*=======================*
000540 FILE-CONTROL.
000550     SELECT USUARIOS           ASSIGN TO USUARIOS
000560                                ORGANIZATION IS SEQUENTIAL
000570                                ACCESS MODE   IS SEQUENTIAL
000580                                FILE STATUS   IS FS-USUARIOS.
000590
000600     SELECT NOTIFICACIONES     ASSIGN TO NOTIFICA
000610                                ORGANIZATION IS SEQUENTIAL
000620                                ACCESS MODE   IS SEQUENTIAL
000630                                FILE STATUS   IS FS-NOTIFICA.
000640*=======================*
000650 DATA DIVISION.
000660*=======================*
000670 FILE SECTION.
000680*-----------------------*
000690 FD  USUARIOS
000700     LABEL RECORD STANDARD
000710     VALUE OF FILE-ID IS 'USUARIOS.DAT'.
000720     COPY GTPRUSR.
000730*-----------------------*
000740 FD  NOTIFICACIONES
000750     LABEL RECORD STANDARD
000760     VALUE OF FILE-ID IS 'NOTIFICACIONES.DAT'.
000770     COPY GTPRNOT.
000780*=======================*
000790 WORKING-STORAGE SECTION.
000800*=======================*
000805 77  WE-RC                       PIC S9(08) COMP VALUE ZEROS.
000808 77  WE-BLANCO                   PIC X(01)  VALUE SPACES.
000810 01  WE-ESPECIALES.
000840     02  FS-USUARIOS             PIC X(02)  VALUE '00'.
000850     02  FS-NOTIFICA             PIC X(02)  VALUE '00'.
000860     02  FILLER                  PIC X(04)  VALUE SPACES.
000870*----------------------------------------------------------------*
000880 01  WE-SWITCHES.
000890     02  WE-FIN-USUARIOS         PIC X(01)  VALUE 'N'.
000900         88  HAY-FIN-USUARIOS            VALUE 'S'.
000910     02  WE-USR-ENCONTRADO       PIC X(01)  VALUE 'N'.
000920         88  USR-FUE-ENCONTRADO          VALUE 'S'.
000930     02  FILLER                  PIC X(06)  VALUE SPACES.
000940*----------------------------------------------------------------*
000950*FECHA DE SISTEMA PARA EL SELLO DE LA NOTIFICACION               *
000960*----------------------------------------------------------------*
000970 01  WE-FECHA-SISTEMA            PIC 9(08).
000980 01  WE-FECHA-SISTEMA-R REDEFINES WE-FECHA-SISTEMA.
000990     02  WE-FS-AAAA              PIC 9(04).
001000     02  WE-FS-MM                PIC 9(02).
001010     02  WE-FS-DD                PIC 9(02).
001020*----------------------------------------------------------------*
001030*CORREO DEL RESPONSABLE, LOCALIZADO POR SEARCH LINEAL EN EL      *
001040*MAESTRO DE USUARIOS (NO HAY INDICE NATIVO)                      *
001050*----------------------------------------------------------------*
001060 01  WE-EMAIL-RESPONSABLE        PIC X(40)  VALUE SPACES.
001070 01  WE-EMAIL-RESPONSABLE-R REDEFINES WE-EMAIL-RESPONSABLE.
001080     02  WE-EMAIL-BYTE           PIC X(01)  OCCURS 40 TIMES.
001090*----------------------------------------------------------------*
001100 01  WE-MENSAJE-NOTIF            PIC X(500) VALUE SPACES.
001110*=======================*
001120 LINKAGE SECTION.
001130*=======================*
001140 01  GTPN001-PARM.
001150     02  PARM-ID-USUARIO           PIC 9(09).
001160     02  PARM-NOMBRE-TAREA         PIC X(100).
001170     02  PARM-ESTADO-ANTERIOR      PIC X(12).
001180     02  PARM-ESTADO-NUEVO         PIC X(12).
001190     02  PARM-RC                   PIC S9(04) COMP.
001200*------------------------------------------------------------*
001210*VISTA CRUDA DEL AREA DE ENLACE, PARA DETECTAR UNA LLAMADA    *
001220*CON EL AREA DE PARAMETROS EN BLANCO ANTES DE USARLA          *
001230*------------------------------------------------------------*
001240 01  PARM-CRUDA REDEFINES GTPN001-PARM PIC X(135).
001250*=======================*
001260 PROCEDURE DIVISION USING GTPN001-PARM.
001270*=======================*
001280     PERFORM INICIAR-RUTINA.
001290     IF PARM-RC = ZEROS
001300        PERFORM PROCESAR-RUTINA
001310        PERFORM TERMINAR-RUTINA
001320     END-IF.
001330     EXIT PROGRAM.
001340*--------------*
001350 INICIAR-RUTINA.
001360*--------------*
001370     MOVE ZEROS                   TO PARM-RC.
001380     IF PARM-CRUDA = SPACES
001390        MOVE 8                    TO PARM-RC
001400     END-IF.
001410     IF PARM-RC = ZEROS
001420        ACCEPT WE-FECHA-SISTEMA   FROM DATE YYYYMMDD
001430        OPEN INPUT  USUARIOS
001440        IF FS-USUARIOS NOT = '00'
001450           MOVE 16                TO PARM-RC
001460        END-IF
001470     END-IF.
001480*---------------*
001490 PROCESAR-RUTINA.
001500*---------------*
001510     PERFORM BUSCAR-EMAIL-RESPONSABLE THRU
001520             BUSCAR-EMAIL-RESPONSABLE-FIN.
001530     PERFORM ARMAR-MENSAJE THRU ARMAR-MENSAJE-FIN.
001540     PERFORM INSERTAR-NOTIFICACION THRU
001550             INSERTAR-NOTIFICACION-FIN.
001560*-----------------------------------*
001570 BUSCAR-EMAIL-RESPONSABLE.
001580*-----------------------------------*
001590     MOVE 'N'                     TO WE-USR-ENCONTRADO.
001600     PERFORM LEER-USUARIO THRU LEER-USUARIO-FIN.
001610     PERFORM EXAMINAR-USUARIO THRU EXAMINAR-USUARIO-FIN
001620             UNTIL HAY-FIN-USUARIOS OR USR-FUE-ENCONTRADO.
001630     CLOSE USUARIOS.
001640 BUSCAR-EMAIL-RESPONSABLE-FIN.
001650     EXIT.
001660*-----------------------------------*
001670 EXAMINAR-USUARIO.
001680*-----------------------------------*
001690     IF USR-ID = PARM-ID-USUARIO
001700        MOVE USR-EMAIL            TO WE-EMAIL-RESPONSABLE
001710        MOVE 'S'                  TO WE-USR-ENCONTRADO
001720     ELSE
001730        PERFORM LEER-USUARIO THRU LEER-USUARIO-FIN
001740     END-IF.
001750 EXAMINAR-USUARIO-FIN.
001760     EXIT.
001770*-------------*
001780 LEER-USUARIO.
001790*-------------*
001800     READ USUARIOS
001810         AT END
001820             SET HAY-FIN-USUARIOS TO TRUE
001830     END-READ.
001840     IF FS-USUARIOS NOT = '00' AND FS-USUARIOS NOT = '10'
001850        SET HAY-FIN-USUARIOS     TO TRUE
001860     END-IF.
001870 LEER-USUARIO-FIN.
001880     EXIT.
001890*-----------------------------------*
001900 ARMAR-MENSAJE.
001910*-----------------------------------*
001920     MOVE SPACES                  TO WE-MENSAJE-NOTIF.
001930     STRING 'LA TAREA ' DELIMITED BY SIZE
001940            PARM-NOMBRE-TAREA       DELIMITED BY SIZE
001950            ' CAMBIO DE ' DELIMITED BY SIZE
001960            PARM-ESTADO-ANTERIOR    DELIMITED BY SIZE
001970            ' A ' DELIMITED BY SIZE
001980            PARM-ESTADO-NUEVO       DELIMITED BY SIZE
001990         INTO WE-MENSAJE-NOTIF
002000     END-STRING.
002010 ARMAR-MENSAJE-FIN.
002020     EXIT.
002030*-----------------------------------*
002040 INSERTAR-NOTIFICACION.
002050*-----------------------------------*
002060     OPEN EXTEND NOTIFICACIONES.
002070     IF FS-NOTIFICA NOT = '00'
002080        MOVE 16                   TO PARM-RC
002090        GO TO INSERTAR-NOTIFICACION-FIN
002100     END-IF.
002110     MOVE SPACES                  TO REG-GTPRNOT.
002120     MOVE PARM-ID-USUARIO           TO NOT-ID-USUARIO.
002130     MOVE WE-MENSAJE-NOTIF        TO NOT-MENSAJE.
002140     MOVE WE-FECHA-SISTEMA        TO NOT-FECHA.
002150     WRITE REG-GTPRNOT.
002160     CLOSE NOTIFICACIONES.
002170*--- EL ENVIO POR CORREO Y EL EMPUJE A CLIENTE CONECTADO QUEDAN  *
002180*--- FUERA DEL ALCANCE DE ESTA RUTINA (VER NOTA DE DISENO R00718)*
002190     IF WE-EMAIL-RESPONSABLE NOT = SPACES
002200        CONTINUE
002210     END-IF.
002220 INSERTAR-NOTIFICACION-FIN.
002230     EXIT.
002240*---------------*
002250 TERMINAR-RUTINA.
002260*---------------*
002270     CONTINUE.
