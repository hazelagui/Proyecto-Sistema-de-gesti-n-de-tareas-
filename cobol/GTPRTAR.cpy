000100*----------------------------------------------------------------*
000110*COPY GTPRTAR                                                    *
000120*MAESTRO DE TAREAS - TAREAS.DAT                                   *
000130*LONGITUD DE REGISTRO (2586)                                     *
000140*----------------------------------------------------------------*
000150*    015 23/03/88 RTV CREACION DEL COPY PARA GTPM003             *
000160*    047 09/02/93 HQA SE AMPLIA BITACORA DE COMENTARIOS          *
000170*----------------------------------------------------------------*
000180 01  REG-GTPRTAR.
000190     02  TAR-ID                  PIC 9(09).
000200     02  TAR-NOMBRE              PIC X(100).
000210     02  TAR-DESCRIPCION         PIC X(500).
000220     02  TAR-FECHAS.
000230         03  TAR-FECHA-CREACION     PIC 9(08).
000240         03  TAR-FECHA-VENCIMIENTO  PIC 9(08).
000250     02  TAR-ID-PROYECTO         PIC 9(09).
000260     02  TAR-ID-RESPONSABLE      PIC 9(09).
000270     02  TAR-ESTADO              PIC X(12).
000280         88  TAR-EST-PENDIENTE    VALUE 'PENDIENTE   '.
000290         88  TAR-EST-EN-PROGRESO  VALUE 'EN_PROGRESO '.
000300         88  TAR-EST-COMPLETADA   VALUE 'COMPLETADA  '.
000310*------ BITACORA DE COMENTARIOS, ACUMULATIVA (VER GTPM003) -------*
000320     02  TAR-COMENTARIOS         PIC X(1900).
000330     02  FILLER                  PIC X(31).
000340*----------------------------------------------------------------*
000350*REDEFINICION DE VENCIMIENTO EN AAAA-MM-DD PARA EL SCHEDULER     *
000360*----------------------------------------------------------------*
000370 01  REG-GTPRTAR-FECHA REDEFINES REG-GTPRTAR.
000380     02  FILLER                  PIC X(617).
000390     02  TARF-FECHA-VENCE-AAAA   PIC 9(04).
000400     02  TARF-FECHA-VENCE-MM     PIC 9(02).
000410     02  TARF-FECHA-VENCE-DD     PIC 9(02).
000420     02  FILLER                  PIC X(1961).
