000100************************************************************************
000110***   * R01450 14/02/07 EJRG SE AGREGA CONSULTA POR RESPONSABLE       *
000120***   * R01312 19/04/04 HQA REVISION GENERAL DE VALIDACIONES          *
000130***   * R01046 22/09/99 HQA AJUSTE DE SIGLO (Y2K) EN FECHAS           *
000140***   * P00021 17/05/88 RTV ALTA DEL MAESTRO DE PROYECTOS             *
000150************************************************************************
000160*IDAPL*GTP
000170*OBJET*****************************************************************
000180*OBJET*** MANTENIMIENTO DEL MAESTRO DE PROYECTOS                     **
000190*OBJET*****************************************************************
000200*=======================*
000210 IDENTIFICATION DIVISION.
000220*=======================*
000230 PROGRAM-ID.    GTPM002.
000240 AUTHOR.        R TORRES VILCHEZ.
000250 INSTALLATION.  GERENCIA DE SISTEMAS - PROYECTOS Y TAREAS.
000260 DATE-WRITTEN.  17/05/88.
000270 DATE-COMPILED.
000280 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000290*----------------------------------------------------------------*
000300*HISTORIA DE CAMBIOS                                             *
000310*----------------------------------------------------------------*
000320*    P00021 17/05/88 RTV VERSION INICIAL. ALTA SOLAMENTE.        *
000330*    P00077 03/11/88 RTV SE AGREGA FUNCION BAJA.                 *
000340*    R00522 15/03/93 HQA NORMALIZACION DE NIVEL DE RIESGO A      *
000350*           R00522      'VERDE' CUANDO EL VALOR NO ES VALIDO.    *
000360*    R01046 22/09/99 HQA FECHAS A 4 DIGITOS DE ANO.              *
000370*    R01046 22/09/99 HQA VALIDADO PARA CORRIDA DEL 01/01/2000.   *
000380*    R01312 19/04/04 HQA SE AISLA ERROR DE TRANSACCION ILEGIBLE. *
000390*    R01450 14/02/07 EJRG SE AGREGA FUNCION LISTR, CONSULTA DE   *
000400*           R01450      PROYECTOS POR ID DE RESPONSABLE.         *
000410*----------------------------------------------------------------*
000420*=======================*
000430 ENVIRONMENT DIVISION.
000440*=======================*
000450 CONFIGURATION SECTION.
000460*=======================*
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS CLASE-NUMERICA IS '0' THRU '9'
000500     UPSI-0 ON STATUS IS SW-REPROCESO-ACTIVO
000510            OFF STATUS IS SW-PROCESO-NORMAL.
000520*=======================*
000530 INPUT-OUTPUT SECTION.
000540*=======================*
000550 FILE-CONTROL.
000560     SELECT PRYTRAN            ASSIGN TO PRYTRAN
000570                                ORGANIZATION IS SEQUENTIAL
000580                                ACCESS MODE   IS SEQUENTIAL
000590                                FILE STATUS   IS FS-PRYTRAN.
000600
000610     SELECT PROYECTOS          ASSIGN TO PROYECTOS
000620                                ORGANIZATION IS SEQUENTIAL
000630                                ACCESS MODE   IS SEQUENTIAL
000640                                FILE STATUS   IS FS-PROYECTOS.
000650
000660     SELECT PROYECTOS-NUEVO    ASSIGN TO PRYNUEVO
000670                                ORGANIZATION IS SEQUENTIAL
000680                                ACCESS MODE   IS SEQUENTIAL
000690                                FILE STATUS   IS FS-PRY-NVO.
000700*=======================*
000710 DATA DIVISION.
000720*=======================*
000730 FILE SECTION.
000740*-----------------------*
000750 FD  PRYTRAN
000760     LABEL RECORD STANDARD
000770     VALUE OF FILE-ID IS 'PRYTRAN.DAT'.
000780     COPY GTPRPTR.
000790*-----------------------*
000800 FD  PROYECTOS
000810     LABEL RECORD STANDARD
000820     VALUE OF FILE-ID IS 'PROYECTOS.DAT'.
000830     COPY GTPRPRY.
000840*-----------------------*
000850 FD  PROYECTOS-NUEVO
000860     LABEL RECORD STANDARD
000870     VALUE OF FILE-ID IS 'PROYECTOS.DAT'.
000880 01  REG-PROYECTOS-NUEVO         PIC X(685).
000890*=======================*
000900 WORKING-STORAGE SECTION.
000910*=======================*
000915 77  WE-RC                       PIC S9(08) COMP VALUE ZEROS.
000918 77  WE-BLANCO                   PIC X(01)  VALUE SPACES.
000920 01  WE-ESPECIALES.
000950     02  FS-PRYTRAN              PIC X(02)  VALUE '00'.
000960     02  FS-PROYECTOS            PIC X(02)  VALUE '00'.
000970     02  FS-PRY-NVO              PIC X(02)  VALUE '00'.
000980     02  FILLER                  PIC X(04)  VALUE SPACES.
000990*----------------------------------------------------------------*
001000 01  WE-SWITCHES.
001010     02  WE-FIN-CARGA-PRY        PIC X(01)  VALUE 'N'.
001020         88  HAY-FIN-CARGA-PRY           VALUE 'S'.
001030     02  WE-FIN-TRANSACC         PIC X(01)  VALUE 'N'.
001040         88  HAY-FIN-TRANSACC            VALUE 'S'.
001050     02  WE-PRY-ENCONTRADO       PIC X(01)  VALUE 'N'.
001060         88  PRY-FUE-ENCONTRADO          VALUE 'S'.
001070     02  FILLER                  PIC X(05)  VALUE SPACES.
001080*----------------------------------------------------------------*
001090*TABLA DE VALORES VALIDOS DE RIESGO DE ENTRADA (BAJO/MEDIO/ALTO) *
001100*----------------------------------------------------------------*
001110 01  WT01-TABLA-RIESGOS.
001120     02  FILLER                  PIC X(05)  VALUE 'BAJO '.
001130     02  FILLER                  PIC X(05)  VALUE 'MEDIO'.
001140     02  FILLER                  PIC X(05)  VALUE 'ALTO '.
001150 01  FILLER REDEFINES WT01-TABLA-RIESGOS.
001160     02  WT01-RIESGO-VALIDO OCCURS 3 TIMES
001170                            INDEXED BY IX-RIESGO PIC X(05).
001180*----------------------------------------------------------------*
001190*CONTADORES DE CONTROL                                           *
001200*----------------------------------------------------------------*
001210 01  WE-CONTADORES.
001220     02  WE-PROYECTOS-CARGADOS   PIC 9(05)  COMP VALUE ZEROS.
001230     02  WE-ALTAS-OK             PIC 9(05)  COMP VALUE ZEROS.
001240     02  WE-ALTAS-RECHAZADAS     PIC 9(05)  COMP VALUE ZEROS.
001250     02  WE-BAJAS-OK             PIC 9(05)  COMP VALUE ZEROS.
001260     02  WE-TRANSACC-RECHAZADAS  PIC 9(05)  COMP VALUE ZEROS.
001270     02  WE-LISTADAS-OK          PIC 9(05)  COMP VALUE ZEROS.
001280 01  WE-CONTADORES-TABLA REDEFINES WE-CONTADORES.
001290     02  WE-CONTADOR-INDIV       PIC 9(05)  COMP OCCURS 6 TIMES.
001300 01  WE-MAYOR-ID                 PIC 9(09)  COMP VALUE ZEROS.
001310*----------------------------------------------------------------*
001320*TABLA DE TRABAJO DEL MAESTRO DE PROYECTOS (REESCRITURA TOTAL)   *
001330*----------------------------------------------------------------*
001340 01  TB-PROYECTOS.
001350     02  TB-PROYECTO OCCURS 3000 TIMES
001360                     INDEXED BY IX-PRY.
001370         03  TBP-ID              PIC 9(09).
001380         03  TBP-NOMBRE          PIC X(100).
001390         03  TBP-DESCRIPCION     PIC X(500).
001400         03  TBP-FECHA-INICIO    PIC 9(08).
001410         03  TBP-FECHA-FIN       PIC 9(08).
001420         03  TBP-ID-RESPONSABLE  PIC 9(09).
001430         03  TBP-NIVEL-RIESGO    PIC X(05).
001440         03  TBP-PRESUPUESTO     PIC 9(09)V9(02).
001450         03  TBP-ACTIVO          PIC X(01).
001460             88  TBP-ESTA-ACTIVO      VALUE 'S'.
001470             88  TBP-ESTA-DE-BAJA     VALUE 'N'.
001480*----------------------------------------------------------------*
001490*REDEFINICION DE LA TABLA PARA VERIFICACION RAPIDA DE VACIO      *
001500*----------------------------------------------------------------*
001510 01  FILLER REDEFINES TB-PROYECTOS.
001520     02  TB-PROYECTO-CRUDO OCCURS 3000 TIMES PIC X(645).
001530*----------------------------------------------------------------*
001540 01  WE-NIVEL-RIESGO-ENTRADA     PIC X(05)  VALUE SPACES.
001550 01  WE-ID-BUSCADO               PIC 9(09)  VALUE ZEROS.
001560 01  WE-ID-RESPONSABLE-BUSCADO   PIC 9(09)  VALUE ZEROS.
001570*=======================*
001580 PROCEDURE DIVISION.
001590*=======================*
001600     PERFORM INICIAR-RUTINA.
001610     PERFORM PROCESAR-RUTINA.
001620     PERFORM TERMINAR-RUTINA.
001630     STOP RUN.
001640*--------------*
001650 INICIAR-RUTINA.
001660*--------------*
001670     OPEN INPUT  PROYECTOS.
001680     IF FS-PROYECTOS NOT = '00'
001690        DISPLAY 'GTPM002 - ERROR ABRIENDO PROYECTOS.DAT FS='
001700                FS-PROYECTOS
001710        MOVE 16                  TO RETURN-CODE
001720        STOP RUN
001730     END-IF.
001740     OPEN INPUT  PRYTRAN.
001750     IF FS-PRYTRAN NOT = '00'
001760        DISPLAY 'GTPM002 - ERROR ABRIENDO PRYTRAN.DAT FS='
001770                FS-PRYTRAN
001780        MOVE 16                  TO RETURN-CODE
001790        STOP RUN
001800     END-IF.
001810     PERFORM CARGAR-TABLA-PROYECTOS THRU
001820             CARGAR-TABLA-PROYECTOS-FIN.
001830*-------------------------*
001840 CARGAR-TABLA-PROYECTOS.
001850*-------------------------*
001860     PERFORM LEER-PROYECTO THRU LEER-PROYECTO-FIN.
001870     PERFORM ACUMULAR-PROYECTO-CARGADO THRU
001880             ACUMULAR-PROYECTO-CARGADO-FIN
001890             UNTIL HAY-FIN-CARGA-PRY.
001900 CARGAR-TABLA-PROYECTOS-FIN.
001910     EXIT.
001920*-------------------------*
001930 ACUMULAR-PROYECTO-CARGADO.
001940*-------------------------*
001950     ADD 1                        TO WE-PROYECTOS-CARGADOS.
001960     SET IX-PRY                   TO WE-PROYECTOS-CARGADOS.
001970     MOVE PRY-ID                  TO TBP-ID (IX-PRY).
001980     MOVE PRY-NOMBRE              TO TBP-NOMBRE (IX-PRY).
001990     MOVE PRY-DESCRIPCION         TO TBP-DESCRIPCION (IX-PRY).
002000     MOVE PRY-FECHA-INICIO        TO TBP-FECHA-INICIO (IX-PRY).
002010     MOVE PRY-FECHA-FIN           TO TBP-FECHA-FIN (IX-PRY).
002020     MOVE PRY-ID-RESPONSABLE      TO TBP-ID-RESPONSABLE (IX-PRY).
002030     MOVE PRY-NIVEL-RIESGO        TO TBP-NIVEL-RIESGO (IX-PRY).
002040     MOVE PRY-PRESUPUESTO-TOTAL   TO TBP-PRESUPUESTO (IX-PRY).
002050     SET TBP-ESTA-ACTIVO (IX-PRY) TO TRUE.
002060     IF PRY-ID > WE-MAYOR-ID
002070        MOVE PRY-ID               TO WE-MAYOR-ID
002080     END-IF.
002090     PERFORM LEER-PROYECTO THRU LEER-PROYECTO-FIN.
002100 ACUMULAR-PROYECTO-CARGADO-FIN.
002110     EXIT.
002120*-------------*
002130 LEER-PROYECTO.
002140*-------------*
002150     READ PROYECTOS
002160         AT END
002170             SET HAY-FIN-CARGA-PRY TO TRUE
002180     END-READ.
002190     IF FS-PROYECTOS NOT = '00' AND FS-PROYECTOS NOT = '10'
002200        DISPLAY 'GTPM002 - ERROR LEYENDO PROYECTOS.DAT FS='
002210                FS-PROYECTOS
002220        SET HAY-FIN-CARGA-PRY    TO TRUE
002230     END-IF.
002240 LEER-PROYECTO-FIN.
002250     EXIT.
002260*---------------*
002270 PROCESAR-RUTINA.
002280*---------------*
002290     PERFORM LEER-TRANSACCION THRU LEER-TRANSACCION-FIN.
002300     PERFORM PROCESAR-UNA-TRANSACCION THRU
002310             PROCESAR-UNA-TRANSACCION-FIN
002320             UNTIL HAY-FIN-TRANSACC.
002330*-------------------*
002340 LEER-TRANSACCION.
002350*-------------------*
002360     READ PRYTRAN
002370         AT END
002380             SET HAY-FIN-TRANSACC TO TRUE
002390     END-READ.
002400     IF FS-PRYTRAN NOT = '00' AND FS-PRYTRAN NOT = '10'
002410        DISPLAY 'GTPM002 - ERROR LEYENDO PRYTRAN.DAT FS='
002420                FS-PRYTRAN
002430        SET HAY-FIN-TRANSACC     TO TRUE
002440     END-IF.
002450 LEER-TRANSACCION-FIN.
002460     EXIT.
002470*-----------------------------*
002480 PROCESAR-UNA-TRANSACCION.
002490*-----------------------------*
002500     EVALUATE TRUE
002510         WHEN PTR-FUNCION-ALTA
002520             PERFORM CREAR-PROYECTO THRU CREAR-PROYECTO-FIN
002530         WHEN PTR-FUNCION-BAJA
002540             PERFORM ELIMINAR-PROYECTO THRU
002550                     ELIMINAR-PROYECTO-FIN
002560         WHEN PTR-FUNCION-LISTR
002570             PERFORM LISTAR-PROYECTOS-POR-RESPONSABLE THRU
002580                     LISTAR-PROYECTOS-POR-RESPONSABLE-FIN
002590         WHEN OTHER
002600             ADD 1                TO WE-TRANSACC-RECHAZADAS
002610             DISPLAY 'GTPM002 - FUNCION DE TRANSACCION '
002620                     'DESCONOCIDA: ' PTR-FUNCION
002630     END-EVALUATE.
002640     PERFORM LEER-TRANSACCION THRU LEER-TRANSACCION-FIN.
002650 PROCESAR-UNA-TRANSACCION-FIN.
002660     EXIT.
002670*-----------------------------*
002680 CREAR-PROYECTO.
002690*-----------------------------*
002700*--- RECHAZA SI NOMBRE EN BLANCO O RESPONSABLE INVALIDO ----------*
002710     IF PTR-NOMBRE = SPACES OR PTR-ID-RESPONSABLE = 0
002720        ADD 1                    TO WE-ALTAS-RECHAZADAS
002730        DISPLAY 'GTPM002 - ALTA RECHAZADA, NOMBRE EN BLANCO O '
002740                'RESPONSABLE INVALIDO'
002750        GO TO CREAR-PROYECTO-FIN
002760     END-IF.
002770     IF WE-PROYECTOS-CARGADOS >= 3000
002780        ADD 1                    TO WE-ALTAS-RECHAZADAS
002790        DISPLAY 'GTPM002 - ALTA RECHAZADA, TABLA DE PROYECTOS '
002800                'LLENA'
002810        GO TO CREAR-PROYECTO-FIN
002820     END-IF.
002830*--- NORMALIZA EL NIVEL DE RIESGO A 'VERDE' SI NO ES VALIDO ------*
002840     MOVE PTR-NIVEL-RIESGO        TO WE-NIVEL-RIESGO-ENTRADA.
002850     PERFORM NORMALIZAR-RIESGO THRU NORMALIZAR-RIESGO-FIN.
002860     ADD 1                        TO WE-MAYOR-ID.
002870     ADD 1                        TO WE-PROYECTOS-CARGADOS.
002880     SET IX-PRY                   TO WE-PROYECTOS-CARGADOS.
002890     MOVE WE-MAYOR-ID             TO TBP-ID (IX-PRY).
002900     MOVE PTR-NOMBRE              TO TBP-NOMBRE (IX-PRY).
002910     MOVE PTR-DESCRIPCION         TO TBP-DESCRIPCION (IX-PRY).
002920     MOVE PTR-FECHA-INICIO        TO TBP-FECHA-INICIO (IX-PRY).
002930     MOVE PTR-FECHA-FIN           TO TBP-FECHA-FIN (IX-PRY).
002940     MOVE PTR-ID-RESPONSABLE      TO TBP-ID-RESPONSABLE (IX-PRY).
002950     MOVE WE-NIVEL-RIESGO-ENTRADA TO TBP-NIVEL-RIESGO (IX-PRY).
002960     MOVE PTR-PRESUPUESTO-TOTAL   TO TBP-PRESUPUESTO (IX-PRY).
002970     SET TBP-ESTA-ACTIVO (IX-PRY) TO TRUE.
002980     ADD 1                        TO WE-ALTAS-OK.
002990 CREAR-PROYECTO-FIN.
003000     EXIT.
003010*-----------------------------*
003020 NORMALIZAR-RIESGO.
003030*-----------------------------*
003040     SET IX-RIESGO                TO 1.
003050     SEARCH WT01-RIESGO-VALIDO
003060         AT END
003070             MOVE 'VERDE'          TO WE-NIVEL-RIESGO-ENTRADA
003080         WHEN WT01-RIESGO-VALIDO (IX-RIESGO) =
003090              WE-NIVEL-RIESGO-ENTRADA
003100             CONTINUE.
003110 NORMALIZAR-RIESGO-FIN.
003120     EXIT.
003130*-----------------------------*
003140 BUSCAR-PROYECTO-POR-ID.
003150*-----------------------------*
003160     MOVE 'N'                     TO WE-PRY-ENCONTRADO.
003170     SET IX-PRY                   TO 1.
003180     SEARCH TB-PROYECTO
003190         AT END
003200             CONTINUE
003210         WHEN TBP-ID (IX-PRY) = WE-ID-BUSCADO
003220              AND TBP-ESTA-ACTIVO (IX-PRY)
003230             MOVE 'S'              TO WE-PRY-ENCONTRADO.
003240 BUSCAR-PROYECTO-POR-ID-FIN.
003250     EXIT.
003260*-----------------------------*
003270 ELIMINAR-PROYECTO.
003280*-----------------------------*
003290     IF PTR-ID NOT NUMERIC OR PTR-ID = 0
003300        ADD 1                    TO WE-TRANSACC-RECHAZADAS
003310        DISPLAY 'GTPM002 - BAJA RECHAZADA, ID INVALIDO: '
003320                PTR-ID
003330        GO TO ELIMINAR-PROYECTO-FIN
003340     END-IF.
003350     MOVE PTR-ID                  TO WE-ID-BUSCADO.
003360     PERFORM BUSCAR-PROYECTO-POR-ID THRU
003370             BUSCAR-PROYECTO-POR-ID-FIN.
003380     IF NOT PRY-FUE-ENCONTRADO
003390        ADD 1                    TO WE-TRANSACC-RECHAZADAS
003400        DISPLAY 'GTPM002 - BAJA RECHAZADA, NO EXISTE EL '
003410                'PROYECTO ID: ' PTR-ID
003420        GO TO ELIMINAR-PROYECTO-FIN
003430     END-IF.
003440     SET TBP-ESTA-DE-BAJA (IX-PRY) TO TRUE.
003450     ADD 1                        TO WE-BAJAS-OK.
003460 ELIMINAR-PROYECTO-FIN.
003470     EXIT.
003480*-----------------------------------------*
003490 LISTAR-PROYECTOS-POR-RESPONSABLE.
003500*-----------------------------------------*
003510*--- CONSULTA DE PROYECTOS POR ID DE RESPONSABLE (R01450) --------*
003520*--- RECHAZA SIN TOCAR LA TABLA SI EL ID ES CERO O INVALIDO ------*
003530     IF PTR-ID-RESPONSABLE NOT NUMERIC OR
003540        PTR-ID-RESPONSABLE = 0
003550        ADD 1                    TO WE-TRANSACC-RECHAZADAS
003560        DISPLAY 'GTPM002 - CONSULTA RECHAZADA, RESPONSABLE '
003570                'INVALIDO: ' PTR-ID-RESPONSABLE
003580        GO TO LISTAR-PROYECTOS-POR-RESPONSABLE-FIN
003590     END-IF.
003600     MOVE PTR-ID-RESPONSABLE      TO WE-ID-RESPONSABLE-BUSCADO.
003610     SET IX-PRY                   TO 1.
003620     PERFORM EXAMINAR-PROYECTO-DE-RESPONSABLE THRU
003630             EXAMINAR-PROYECTO-DE-RESPONSABLE-FIN
003640             UNTIL IX-PRY > WE-PROYECTOS-CARGADOS.
003650 LISTAR-PROYECTOS-POR-RESPONSABLE-FIN.
003660     EXIT.
003670*-----------------------------------------*
003680 EXAMINAR-PROYECTO-DE-RESPONSABLE.
003690*-----------------------------------------*
003700     IF TBP-ID-RESPONSABLE (IX-PRY) = WE-ID-RESPONSABLE-BUSCADO
003710        AND TBP-ESTA-ACTIVO (IX-PRY)
003720        ADD 1                    TO WE-LISTADAS-OK
003730        DISPLAY 'GTPM002 - PROYECTO: ' TBP-ID (IX-PRY)
003740                ' NOMBRE: ' TBP-NOMBRE (IX-PRY)
003750     END-IF.
003760     SET IX-PRY UP BY 1.
003770 EXAMINAR-PROYECTO-DE-RESPONSABLE-FIN.
003780     EXIT.
003790*---------------*
003800 TERMINAR-RUTINA.
003810*---------------*
003820     PERFORM REESCRIBIR-MAESTRO-PROYECTOS THRU
003830             REESCRIBIR-MAESTRO-PROYECTOS-FIN.
003840     DISPLAY 'GTPM002 - ALTAS OK.......: ' WE-ALTAS-OK.
003850     DISPLAY 'GTPM002 - ALTAS RECHAZ...: ' WE-ALTAS-RECHAZADAS.
003860     DISPLAY 'GTPM002 - BAJAS OK.......: ' WE-BAJAS-OK.
003870     DISPLAY 'GTPM002 - LISTADAS POR RESP...: ' WE-LISTADAS-OK.
003880     DISPLAY 'GTPM002 - TRANSAC RECHAZ.: ' WE-TRANSACC-RECHAZADAS.
003890     CLOSE PROYECTOS PRYTRAN.
003900*-----------------------------------*
003910 REESCRIBIR-MAESTRO-PROYECTOS.
003920*-----------------------------------*
003930     OPEN OUTPUT PROYECTOS-NUEVO.
003940     IF FS-PRY-NVO NOT = '00'
003950        DISPLAY 'GTPM002 - ERROR ABRIENDO PROYECTOS.DAT NUEVO '
003960                'FS=' FS-PRY-NVO
003970        MOVE 16                  TO RETURN-CODE
003980        STOP RUN
003990     END-IF.
004000     PERFORM GRABAR-UN-PROYECTO THRU GRABAR-UN-PROYECTO-FIN
004010             VARYING IX-PRY FROM 1 BY 1
004020             UNTIL IX-PRY > WE-PROYECTOS-CARGADOS.
004030     CLOSE PROYECTOS-NUEVO.
004040 REESCRIBIR-MAESTRO-PROYECTOS-FIN.
004050     EXIT.
004060*-----------------------------------*
004070 GRABAR-UN-PROYECTO.
004080*-----------------------------------*
004090     IF TBP-ESTA-ACTIVO (IX-PRY)
004100        MOVE SPACES               TO REG-PROYECTOS-NUEVO
004110        MOVE TBP-ID (IX-PRY)      TO PRY-ID
004120        MOVE TBP-NOMBRE (IX-PRY)  TO PRY-NOMBRE
004130        MOVE TBP-DESCRIPCION (IX-PRY) TO PRY-DESCRIPCION
004140        MOVE TBP-FECHA-INICIO (IX-PRY) TO PRY-FECHA-INICIO
004150        MOVE TBP-FECHA-FIN (IX-PRY)    TO PRY-FECHA-FIN
004160        MOVE TBP-ID-RESPONSABLE (IX-PRY) TO PRY-ID-RESPONSABLE
004170        MOVE TBP-NIVEL-RIESGO (IX-PRY) TO PRY-NIVEL-RIESGO
004180        MOVE TBP-PRESUPUESTO (IX-PRY)  TO PRY-PRESUPUESTO-TOTAL
004190        MOVE REG-GTPRPRY          TO REG-PROYECTOS-NUEVO
004200        WRITE REG-PROYECTOS-NUEVO
004210     END-IF.
004220 GRABAR-UN-PROYECTO-FIN.
004230     EXIT.
