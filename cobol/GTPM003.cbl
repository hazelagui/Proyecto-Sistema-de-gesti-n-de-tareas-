000100************************************************************************
000110***   * R01322 14/11/04 EJRG SE INVOCA GTPN001 EN CAMBIO DE ESTADO    *
000120***   * R01046 22/09/99 HQA AJUSTE DE SIGLO (Y2K) EN FECHAS           *
000130***   * P00021 23/06/88 RTV VERSION INICIAL - ALTA Y MODIFICACION     *
000140************************************************************************
000150*IDAPL*GTP
000160*OBJET*****************************************************************
000170*OBJET*** MANTENIMIENTO DE TAREAS - ALTA / MODIFICACION / ESTADO      **
000180*OBJET*****************************************************************
000190*=======================*
000200 IDENTIFICATION DIVISION.
000210*=======================*
000220 PROGRAM-ID.    GTPM003.
000230 AUTHOR.        R TORRES VILCHEZ.
000240 INSTALLATION.  GERENCIA DE SISTEMAS - PROYECTOS Y TAREAS.
000250 DATE-WRITTEN.  23/06/88.
000260 DATE-COMPILED.
000270 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000280*----------------------------------------------------------------*
000290*HISTORIA DE CAMBIOS                                             *
000300*----------------------------------------------------------------*
000310*    P00021 23/06/88 RTV VERSION INICIAL. ALTA Y MODIFICACION DE *
000320*           P00021      TAREAS CONTRA EL MAESTRO TAREAS.DAT.     *
000330*    P00044 19/01/89 RTV SE AGREGA LA FUNCION DE CAMBIO DE       *
000340*           P00044      ESTADO (TRANSACCION ESTAD).              *
000350*    R00392 11/07/91 HQA SE AGREGA BITACORA ACUMULATIVA DE       *
000360*           R00392      COMENTARIOS EN CADA CAMBIO DE ESTADO.    *
000370*    R00721 04/12/95 HQA SI EL COMENTARIO VIENE EN BLANCO NO SE  *
000380*           R00721      AGREGA NADA A LA BITACORA.               *
000390*    R01046 22/09/99 HQA AJUSTE DE SIGLO (Y2K) EN FECHAS DE      *
000400*           R01046      CREACION Y VENCIMIENTO.                  *
000410*    R01140 05/03/01 RTV SE VALIDA EL ESTADO DE ALTA, SI NO ES   *
000420*           R01140      RECONOCIDO SE GRABA COMO PENDIENTE.      *
000430*    R01322 14/11/04 EJRG EL CAMBIO DE ESTADO INVOCA A GTPN001   *
000440*           R01322      PARA DEJAR CONSTANCIA DE LA NOTIFICACION.*
000450*----------------------------------------------------------------*
000460*=======================*
000470 ENVIRONMENT DIVISION.
000480*=======================*
000490 CONFIGURATION SECTION.
000500*=======================*
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS CLASE-NUMERICA IS '0' THRU '9'
000540     UPSI-0 ON STATUS IS SW-REPROCESO-ACTIVO
000550            OFF STATUS IS SW-PROCESO-NORMAL.
000560*=======================*
000570 INPUT-OUTPUT SECTION.
000580*=======================*
000590 FILE-CONTROL.
000600     SELECT TARTRAN             ASSIGN TO TARTRAN
000610                                 ORGANIZATION IS SEQUENTIAL
000620                                 ACCESS MODE   IS SEQUENTIAL
000630                                 FILE STATUS   IS FS-TARTRAN.
000640
000650     SELECT TAREAS              ASSIGN TO TAREAS
000660                                 ORGANIZATION IS SEQUENTIAL
000670                                 ACCESS MODE   IS SEQUENTIAL
000680                                 FILE STATUS   IS FS-TAREAS.
000690
000700     SELECT TAREAS-NUEVO        ASSIGN TO TAREAS
000710                                 ORGANIZATION IS SEQUENTIAL
000720                                 ACCESS MODE   IS SEQUENTIAL
000730                                 FILE STATUS   IS FS-TAR-NVO.
000740*=======================*
000750 DATA DIVISION.
000760*=======================*
000770 FILE SECTION.
000780*-----------------------*
000790 FD  TARTRAN
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID IS 'TARTRAN.DAT'.
000820     COPY GTPRTTR.
000830*-----------------------*
000840 FD  TAREAS
000850     LABEL RECORD STANDARD
000860     VALUE OF FILE-ID IS 'TAREAS.DAT'.
000870     COPY GTPRTAR.
000880*-----------------------*
000890 FD  TAREAS-NUEVO
000900     LABEL RECORD STANDARD
000910     VALUE OF FILE-ID IS 'TAREAS.DAT'.
000920 01  REG-TAREAS-NUEVO            PIC X(2586).
000930*=======================*
000940 WORKING-STORAGE SECTION.
000950*=======================*
000955 77  WE-RC                       PIC S9(08) COMP VALUE ZEROS.
000958 77  WE-BLANCO                   PIC X(01)  VALUE SPACES.
000960 01  WE-ESPECIALES.
000990     02  FS-TARTRAN              PIC X(02)  VALUE '00'.
001000     02  FS-TAREAS               PIC X(02)  VALUE '00'.
001010     02  FS-TAR-NVO              PIC X(02)  VALUE '00'.
001020     02  FILLER                  PIC X(04)  VALUE SPACES.
001030*----------------------------------------------------------------*
001040 01  WE-SWITCHES.
001050     02  WE-FIN-CARGA-TAR        PIC X(01)  VALUE 'N'.
001060         88  HAY-FIN-CARGA-TAR           VALUE 'S'.
001070     02  WE-FIN-TRANSACC         PIC X(01)  VALUE 'N'.
001080         88  HAY-FIN-TRANSACC            VALUE 'S'.
001090     02  WE-TAR-ENCONTRADA       PIC X(01)  VALUE 'N'.
001100         88  TAR-FUE-ENCONTRADA          VALUE 'S'.
001110     02  WE-FIN-COMENTARIO       PIC X(01)  VALUE 'N'.
001120         88  HAY-FIN-COMENTARIO          VALUE 'S'.
001130     02  FILLER                  PIC X(04)  VALUE SPACES.
001140*----------------------------------------------------------------*
001150 01  WE-CONTADORES.
001160     02  WE-TAREAS-CARGADAS      PIC 9(05)  COMP VALUE ZEROS.
001170     02  WE-ALTAS-OK             PIC 9(05)  COMP VALUE ZEROS.
001180     02  WE-ALTAS-RECHAZADAS     PIC 9(05)  COMP VALUE ZEROS.
001190     02  WE-MODIF-OK             PIC 9(05)  COMP VALUE ZEROS.
001200     02  WE-MODIF-RECHAZADAS     PIC 9(05)  COMP VALUE ZEROS.
001210     02  WE-ESTADOS-OK           PIC 9(05)  COMP VALUE ZEROS.
001220     02  WE-ESTADOS-RECHAZADOS   PIC 9(05)  COMP VALUE ZEROS.
001230     02  WE-TRANSACC-RECHAZADAS  PIC 9(05)  COMP VALUE ZEROS.
001240 01  WE-CONTADORES-TABLA REDEFINES WE-CONTADORES.
001250     02  WE-CONTADOR-INDIV       PIC 9(05)  COMP OCCURS 8 TIMES.
001260*----------------------------------------------------------------*
001270 01  WE-MAYOR-ID                 PIC 9(09)  COMP VALUE ZEROS.
001280*----------------------------------------------------------------*
001290*TABLA DE TAREAS EN MEMORIA - CARGADA DESDE TAREAS.DAT           *
001300*SIN INDICE NATIVO, SE LOCALIZA POR SEARCH LINEAL (VER GTPRTAR)  *
001310*----------------------------------------------------------------*
001320 01  TB-TAREAS.
001330     02  TB-TAREA OCCURS 5000 TIMES
001340                  INDEXED BY IX-TAR IX-TMP.
001350         03  TBT-ID              PIC 9(09).
001360         03  TBT-NOMBRE          PIC X(100).
001370         03  TBT-DESCRIPCION     PIC X(500).
001380         03  TBT-FECHA-CREACION  PIC 9(08).
001390         03  TBT-FECHA-VENCE     PIC 9(08).
001400         03  TBT-ID-PROYECTO     PIC 9(09).
001410         03  TBT-ID-RESPONSABLE  PIC 9(09).
001420         03  TBT-ESTADO          PIC X(12).
001430         03  TBT-COMENTARIOS     PIC X(1900).
001440         03  FILLER              PIC X(01).
001450 01  FILLER REDEFINES TB-TAREAS.
001460     02  TB-TAREA-CRUDA OCCURS 5000 TIMES PIC X(2556).
001470*----------------------------------------------------------------*
001480*TABLA DE ESTADOS VALIDOS PARA NORMALIZACION DE ALTA             *
001490*----------------------------------------------------------------*
001500 01  WT01-TABLA-ESTADOS.
001510     02  FILLER                  PIC X(12) VALUE 'PENDIENTE   '.
001520     02  FILLER                  PIC X(12) VALUE 'EN_PROGRESO '.
001530     02  FILLER                  PIC X(12) VALUE 'COMPLETADA  '.
001540 01  FILLER REDEFINES WT01-TABLA-ESTADOS.
001550     02  WT01-ESTADO-VALIDO      PIC X(12) OCCURS 3 TIMES
001560                                 INDEXED BY IX-EST.
001570*----------------------------------------------------------------*
001580*AREA DE TRABAJO PARA LA BITACORA ACUMULATIVA DE COMENTARIOS     *
001590*----------------------------------------------------------------*
001600 01  WE-BITACORA.
001610     02  WE-LON-COMENT-VIEJO     PIC 9(04)  COMP VALUE ZEROS.
001620     02  WE-LON-COMENT-NUEVO     PIC 9(04)  COMP VALUE ZEROS.
001630     02  WE-POS-SALTO            PIC 9(04)  COMP VALUE ZEROS.
001640     02  WE-POS-TEXTO            PIC 9(04)  COMP VALUE ZEROS.
001650     02  WE-IX-BARRIDO           PIC 9(04)  COMP VALUE ZEROS.
001660     02  WE-ESTADO-ANTERIOR      PIC X(12)  VALUE SPACES.
001670     02  FILLER                  PIC X(06)  VALUE SPACES.
001680*=======================*
001690 PROCEDURE DIVISION.
001700*=======================*
001710     PERFORM INICIAR-RUTINA.
001720     PERFORM PROCESAR-RUTINA.
001730     PERFORM TERMINAR-RUTINA.
001740     STOP RUN.
001750*--------------*
001760 INICIAR-RUTINA.
001770*--------------*
001780     OPEN INPUT  TAREAS.
001790     IF FS-TAREAS NOT = '00'
001800        DISPLAY 'GTPM003 - ERROR AL ABRIR TAREAS.DAT ' FS-TAREAS
001810        MOVE 16                   TO RETURN-CODE
001820        STOP RUN
001830     END-IF.
001840     OPEN INPUT  TARTRAN.
001850     IF FS-TARTRAN NOT = '00'
001860        DISPLAY 'GTPM003 - ERROR AL ABRIR TARTRAN.DAT ' FS-TARTRAN
001870        MOVE 16                   TO RETURN-CODE
001880        STOP RUN
001890     END-IF.
001900     PERFORM CARGAR-TABLA-TAREAS THRU CARGAR-TABLA-TAREAS-FIN.
001910     CLOSE TAREAS.
001920*-----------------------*
001930 CARGAR-TABLA-TAREAS.
001940*-----------------------*
001950     MOVE ZEROS                   TO WE-TAREAS-CARGADAS.
001960     MOVE ZEROS                   TO WE-MAYOR-ID.
001970     PERFORM LEER-TAREA THRU LEER-TAREA-FIN.
001980     PERFORM ACUMULAR-TAREA-CARGADA THRU
001990             ACUMULAR-TAREA-CARGADA-FIN
002000             UNTIL HAY-FIN-CARGA-TAR.
002010 CARGAR-TABLA-TAREAS-FIN.
002020     EXIT.
002030*-----------------------------------*
002040 ACUMULAR-TAREA-CARGADA.
002050*-----------------------------------*
002060     ADD 1 TO WE-TAREAS-CARGADAS.
002070     SET IX-TAR TO WE-TAREAS-CARGADAS.
002080     MOVE TAR-ID                  TO TBT-ID (IX-TAR).
002090     MOVE TAR-NOMBRE              TO TBT-NOMBRE (IX-TAR).
002100     MOVE TAR-DESCRIPCION         TO TBT-DESCRIPCION (IX-TAR).
002110     MOVE TAR-FECHA-CREACION      TO TBT-FECHA-CREACION (IX-TAR).
002120     MOVE TAR-FECHA-VENCIMIENTO   TO TBT-FECHA-VENCE (IX-TAR).
002130     MOVE TAR-ID-PROYECTO         TO TBT-ID-PROYECTO (IX-TAR).
002140     MOVE TAR-ID-RESPONSABLE      TO TBT-ID-RESPONSABLE (IX-TAR).
002150     MOVE TAR-ESTADO              TO TBT-ESTADO (IX-TAR).
002160     MOVE TAR-COMENTARIOS         TO TBT-COMENTARIOS (IX-TAR).
002170     IF TAR-ID > WE-MAYOR-ID
002180        MOVE TAR-ID                TO WE-MAYOR-ID
002190     END-IF.
002200     PERFORM LEER-TAREA THRU LEER-TAREA-FIN.
002210 ACUMULAR-TAREA-CARGADA-FIN.
002220     EXIT.
002230*-------------*
002240 LEER-TAREA.
002250*-------------*
002260     READ TAREAS
002270         AT END
002280             SET HAY-FIN-CARGA-TAR TO TRUE
002290     END-READ.
002300     IF FS-TAREAS NOT = '00' AND FS-TAREAS NOT = '10'
002310        DISPLAY 'GTPM003 - ERROR DE LECTURA TAREAS ' FS-TAREAS
002320        SET HAY-FIN-CARGA-TAR     TO TRUE
002330     END-IF.
002340 LEER-TAREA-FIN.
002350     EXIT.
002360*---------------*
002370 PROCESAR-RUTINA.
002380*---------------*
002390     PERFORM LEER-TRANSACCION THRU LEER-TRANSACCION-FIN.
002400     PERFORM PROCESAR-UNA-TRANSACCION THRU
002410             PROCESAR-UNA-TRANSACCION-FIN
002420             UNTIL HAY-FIN-TRANSACC.
002430     CLOSE TARTRAN.
002440*----------------------*
002450 LEER-TRANSACCION.
002460*----------------------*
002470     READ TARTRAN
002480         AT END
002490             SET HAY-FIN-TRANSACC  TO TRUE
002500     END-READ.
002510     IF FS-TARTRAN NOT = '00' AND FS-TARTRAN NOT = '10'
002520        DISPLAY 'GTPM003 - ERROR DE LECTURA TARTRAN ' FS-TARTRAN
002530        SET HAY-FIN-TRANSACC      TO TRUE
002540     END-IF.
002550 LEER-TRANSACCION-FIN.
002560     EXIT.
002570*-----------------------------------*
002580 PROCESAR-UNA-TRANSACCION.
002590*-----------------------------------*
002600     EVALUATE TRUE
002610         WHEN TTR-FUNCION-ALTA
002620             PERFORM CREAR-TAREA THRU CREAR-TAREA-FIN
002630         WHEN TTR-FUNCION-MODIF
002640             PERFORM ACTUALIZAR-TAREA THRU ACTUALIZAR-TAREA-FIN
002650         WHEN TTR-FUNCION-ESTADO
002660             PERFORM ACTUALIZAR-ESTADO-TAREA THRU
002670                     ACTUALIZAR-ESTADO-TAREA-FIN
002680         WHEN OTHER
002690             ADD 1 TO WE-TRANSACC-RECHAZADAS
002700     END-EVALUATE.
002710     PERFORM LEER-TRANSACCION THRU LEER-TRANSACCION-FIN.
002720 PROCESAR-UNA-TRANSACCION-FIN.
002730     EXIT.
002740*-----------------------------------*
002750 CREAR-TAREA.
002760*-----------------------------------*
002770     IF TTR-NOMBRE = SPACES
002780        OR TTR-DESCRIPCION = SPACES
002790        OR TTR-FECHA-CREACION = ZEROS
002800        OR TTR-FECHA-VENCIMIENTO = ZEROS
002810        OR TTR-ID-PROYECTO NOT > ZEROS
002820        OR TTR-ID-RESPONSABLE NOT > ZEROS
002830        OR TTR-ESTADO = SPACES
002840        ADD 1 TO WE-ALTAS-RECHAZADAS
002850        GO TO CREAR-TAREA-FIN
002860     END-IF.
002870     PERFORM NORMALIZAR-ESTADO-ALTA THRU
002880             NORMALIZAR-ESTADO-ALTA-FIN.
002890     ADD 1 TO WE-TAREAS-CARGADAS.
002900     SET IX-TAR TO WE-TAREAS-CARGADAS.
002910     ADD 1 TO WE-MAYOR-ID.
002920     MOVE WE-MAYOR-ID              TO TBT-ID (IX-TAR).
002930     MOVE TTR-NOMBRE               TO TBT-NOMBRE (IX-TAR).
002940     MOVE TTR-DESCRIPCION          TO TBT-DESCRIPCION (IX-TAR).
002950     MOVE TTR-FECHA-CREACION       TO TBT-FECHA-CREACION (IX-TAR).
002960     MOVE TTR-FECHA-VENCIMIENTO    TO TBT-FECHA-VENCE (IX-TAR).
002970     MOVE TTR-ID-PROYECTO          TO TBT-ID-PROYECTO (IX-TAR).
002980     MOVE TTR-ID-RESPONSABLE       TO TBT-ID-RESPONSABLE (IX-TAR).
002990     MOVE TTR-ESTADO               TO TBT-ESTADO (IX-TAR).
003000     MOVE SPACES                   TO TBT-COMENTARIOS (IX-TAR).
003010     ADD 1 TO WE-ALTAS-OK.
003020 CREAR-TAREA-FIN.
003030     EXIT.
003040*-----------------------------------*
003050 NORMALIZAR-ESTADO-ALTA.
003060*-----------------------------------*
003070     SET IX-EST TO 1.
003080     SEARCH WT01-ESTADO-VALIDO
003090         AT END
003100             MOVE 'PENDIENTE   '   TO TTR-ESTADO
003110         WHEN WT01-ESTADO-VALIDO (IX-EST) = TTR-ESTADO
003120             CONTINUE
003130     END-SEARCH.
003140 NORMALIZAR-ESTADO-ALTA-FIN.
003150     EXIT.
003160*-----------------------------------*
003170 ACTUALIZAR-TAREA.
003180*-----------------------------------*
003190     IF TTR-ID NOT > ZEROS
003200        OR TTR-NOMBRE = SPACES
003210        OR TTR-DESCRIPCION = SPACES
003220        OR TTR-FECHA-VENCIMIENTO = ZEROS
003230        ADD 1 TO WE-MODIF-RECHAZADAS
003240        GO TO ACTUALIZAR-TAREA-FIN
003250     END-IF.
003260     PERFORM BUSCAR-TAREA-POR-ID THRU BUSCAR-TAREA-POR-ID-FIN.
003270     IF NOT TAR-FUE-ENCONTRADA
003280        ADD 1 TO WE-MODIF-RECHAZADAS
003290        GO TO ACTUALIZAR-TAREA-FIN
003300     END-IF.
003310     MOVE TTR-NOMBRE               TO TBT-NOMBRE (IX-TAR).
003320     MOVE TTR-DESCRIPCION          TO TBT-DESCRIPCION (IX-TAR).
003330     MOVE TTR-FECHA-VENCIMIENTO    TO TBT-FECHA-VENCE (IX-TAR).
003340     MOVE TTR-ID-PROYECTO          TO TBT-ID-PROYECTO (IX-TAR).
003350     MOVE TTR-ID-RESPONSABLE       TO TBT-ID-RESPONSABLE (IX-TAR).
003360     ADD 1 TO WE-MODIF-OK.
003370 ACTUALIZAR-TAREA-FIN.
003380     EXIT.
003390*-----------------------------------*
003400 ACTUALIZAR-ESTADO-TAREA.
003410*-----------------------------------*
003420     IF TTR-ID NOT > ZEROS
003430        OR TTR-ESTADO = SPACES
003440        ADD 1 TO WE-ESTADOS-RECHAZADOS
003450        GO TO ACTUALIZAR-ESTADO-TAREA-FIN
003460     END-IF.
003470     PERFORM BUSCAR-TAREA-POR-ID THRU BUSCAR-TAREA-POR-ID-FIN.
003480     IF NOT TAR-FUE-ENCONTRADA
003490        ADD 1 TO WE-ESTADOS-RECHAZADOS
003500        GO TO ACTUALIZAR-ESTADO-TAREA-FIN
003510     END-IF.
003520     MOVE TBT-ESTADO (IX-TAR)      TO WE-ESTADO-ANTERIOR.
003530     MOVE TTR-ESTADO               TO TBT-ESTADO (IX-TAR).
003540     PERFORM AGREGAR-COMENTARIO THRU AGREGAR-COMENTARIO-FIN.
003550     CALL 'GTPN001' USING TBT-ID-RESPONSABLE (IX-TAR)
003560                          TBT-NOMBRE (IX-TAR)
003570                          WE-ESTADO-ANTERIOR
003580                          TTR-ESTADO
003590                          WE-RC.
003600     ADD 1 TO WE-ESTADOS-OK.
003610 ACTUALIZAR-ESTADO-TAREA-FIN.
003620     EXIT.
003630*-----------------------------------*
003640*AGREGA EL COMENTARIO DE LA TRANSACCION A LA BITACORA DE LA     *
003650*TAREA.  SI EL COMENTARIO VIENE EN BLANCO NO SE AGREGA NADA;    *
003660*SI TRAE TEXTO SE AGREGA PRECEDIDO DE UN SALTO DE LINEA (X'0A') *
003670*A CONTINUACION DE LO YA ESCRITO (VER R00392/R00721)            *
003680*-----------------------------------*
003690 AGREGAR-COMENTARIO.
003700*-----------------------------------*
003710     IF TTR-COMENTARIO = SPACES
003720        GO TO AGREGAR-COMENTARIO-FIN
003730     END-IF.
003740     MOVE 1900                     TO WE-IX-BARRIDO.
003750     MOVE ZEROS                    TO WE-LON-COMENT-VIEJO.
003760     MOVE 'N'                      TO WE-FIN-COMENTARIO.
003770     PERFORM MARCAR-FIN-COMENT-VIEJO
003780             VARYING WE-IX-BARRIDO FROM 1900 BY -1
003790             UNTIL WE-IX-BARRIDO = 0 OR HAY-FIN-COMENTARIO.
003800     MOVE 200                      TO WE-IX-BARRIDO.
003810     MOVE ZEROS                    TO WE-LON-COMENT-NUEVO.
003820     MOVE 'N'                      TO WE-FIN-COMENTARIO.
003830     PERFORM MARCAR-FIN-COMENT-NUEVO
003840             VARYING WE-IX-BARRIDO FROM 200 BY -1
003850             UNTIL WE-IX-BARRIDO = 0 OR HAY-FIN-COMENTARIO.
003860     IF WE-LON-COMENT-NUEVO = ZEROS
003870        GO TO AGREGAR-COMENTARIO-FIN
003880     END-IF.
003890     COMPUTE WE-POS-SALTO = WE-LON-COMENT-VIEJO + 1.
003900     COMPUTE WE-POS-TEXTO = WE-LON-COMENT-VIEJO + 2.
003910     IF WE-POS-TEXTO + WE-LON-COMENT-NUEVO - 1 > 1900
003920        COMPUTE WE-LON-COMENT-NUEVO = 1900 - WE-POS-TEXTO + 1
003930     END-IF.
003940     IF WE-LON-COMENT-NUEVO NOT > ZEROS
003950        GO TO AGREGAR-COMENTARIO-FIN
003960     END-IF.
003970     MOVE X'0A' TO TBT-COMENTARIOS (IX-TAR) (WE-POS-SALTO:1).
003980     MOVE TTR-COMENTARIO (1:WE-LON-COMENT-NUEVO)
003990         TO TBT-COMENTARIOS (IX-TAR) (WE-POS-TEXTO:
004000                                       WE-LON-COMENT-NUEVO).
004010 AGREGAR-COMENTARIO-FIN.
004020     EXIT.
004030*-----------------------------------*
004040 MARCAR-FIN-COMENT-VIEJO.
004050*-----------------------------------*
004060     IF TBT-COMENTARIOS (IX-TAR) (WE-IX-BARRIDO:1) NOT = SPACE
004070        MOVE WE-IX-BARRIDO          TO WE-LON-COMENT-VIEJO
004080        SET HAY-FIN-COMENTARIO      TO TRUE
004090     END-IF.
004100*-----------------------------------*
004110 MARCAR-FIN-COMENT-NUEVO.
004120*-----------------------------------*
004130     IF TTR-COMENTARIO (WE-IX-BARRIDO:1) NOT = SPACE
004140        MOVE WE-IX-BARRIDO          TO WE-LON-COMENT-NUEVO
004150        SET HAY-FIN-COMENTARIO      TO TRUE
004160     END-IF.
004170*-----------------------------------*
004180 BUSCAR-TAREA-POR-ID.
004190*-----------------------------------*
004200     MOVE 'N'                      TO WE-TAR-ENCONTRADA.
004210     SET IX-TAR TO 1.
004220     SEARCH TB-TAREA
004230         AT END
004240             MOVE 'N'               TO WE-TAR-ENCONTRADA
004250         WHEN TBT-ID (IX-TAR) = TTR-ID
004260             MOVE 'S'               TO WE-TAR-ENCONTRADA
004270     END-SEARCH.
004280 BUSCAR-TAREA-POR-ID-FIN.
004290     EXIT.
004300*---------------*
004310 TERMINAR-RUTINA.
004320*---------------*
004330     PERFORM REESCRIBIR-MAESTRO-TAREAS THRU
004340             REESCRIBIR-MAESTRO-TAREAS-FIN.
004350     DISPLAY 'GTPM003 - TAREAS CARGADAS    : ' WE-TAREAS-CARGADAS.
004360     DISPLAY 'GTPM003 - ALTAS OK            : ' WE-ALTAS-OK.
004370     DISPLAY 'GTPM003 - ALTAS RECHAZADAS    : ' WE-ALTAS-RECHAZADAS.
004380     DISPLAY 'GTPM003 - MODIF OK            : ' WE-MODIF-OK.
004390     DISPLAY 'GTPM003 - MODIF RECHAZADAS    : ' WE-MODIF-RECHAZADAS.
004400     DISPLAY 'GTPM003 - ESTADOS OK          : ' WE-ESTADOS-OK.
004410     DISPLAY 'GTPM003 - ESTADOS RECHAZADOS  : ' WE-ESTADOS-RECHAZADOS.
004420     DISPLAY 'GTPM003 - TRANSACC RECHAZADAS : '
004430                                          WE-TRANSACC-RECHAZADAS.
004440*-----------------------------------*
004450 REESCRIBIR-MAESTRO-TAREAS.
004460*-----------------------------------*
004470     OPEN OUTPUT TAREAS-NUEVO.
004480     IF FS-TAR-NVO NOT = '00'
004490        DISPLAY 'GTPM003 - ERROR AL ABRIR SALIDA ' FS-TAR-NVO
004500        MOVE 16                   TO RETURN-CODE
004510        GO TO REESCRIBIR-MAESTRO-TAREAS-FIN
004520     END-IF.
004530     PERFORM GRABAR-UNA-TAREA THRU GRABAR-UNA-TAREA-FIN
004540             VARYING IX-TAR FROM 1 BY 1
004550             UNTIL IX-TAR > WE-TAREAS-CARGADAS.
004560     CLOSE TAREAS-NUEVO.
004570 REESCRIBIR-MAESTRO-TAREAS-FIN.
004580     EXIT.
004590*-----------------------------------*
004600 GRABAR-UNA-TAREA.
004610*-----------------------------------*
004620     MOVE SPACES                   TO REG-TAREAS-NUEVO.
004630     MOVE TBT-ID (IX-TAR)          TO TAR-ID.
004640     MOVE TBT-NOMBRE (IX-TAR)      TO TAR-NOMBRE.
004650     MOVE TBT-DESCRIPCION (IX-TAR) TO TAR-DESCRIPCION.
004660     MOVE TBT-FECHA-CREACION (IX-TAR) TO TAR-FECHA-CREACION.
004670     MOVE TBT-FECHA-VENCE (IX-TAR) TO TAR-FECHA-VENCIMIENTO.
004680     MOVE TBT-ID-PROYECTO (IX-TAR) TO TAR-ID-PROYECTO.
004690     MOVE TBT-ID-RESPONSABLE (IX-TAR) TO TAR-ID-RESPONSABLE.
004700     MOVE TBT-ESTADO (IX-TAR)      TO TAR-ESTADO.
004710     MOVE TBT-COMENTARIOS (IX-TAR) TO TAR-COMENTARIOS.
004720     MOVE REG-GTPRTAR               TO REG-TAREAS-NUEVO.
004730     WRITE REG-TAREAS-NUEVO.
004740 GRABAR-UNA-TAREA-FIN.
004750     EXIT.
