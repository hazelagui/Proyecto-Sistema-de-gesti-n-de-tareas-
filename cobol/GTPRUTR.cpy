000100*----------------------------------------------------------------*
000110*COPY GTPRUTR                                                    *
000120*TRANSACCION DE MANTENIMIENTO DE USUARIOS - USRTRAN.DAT          *
000130*LONGITUD DE REGISTRO (120)                                      *
000140*----------------------------------------------------------------*
000150*    011 23/03/88 RTV CREACION DEL COPY PARA GTPM001             *
000160*----------------------------------------------------------------*
000170 01  REG-GTPRUTR.
000180     02  UTR-FUNCION             PIC X(05).
000190         88  UTR-FUNCION-ALTA    VALUE 'ALTA '.
000200         88  UTR-FUNCION-LOGIN   VALUE 'LOGIN'.
000210         88  UTR-FUNCION-CLAVE   VALUE 'CLAVE'.
000220         88  UTR-FUNCION-BAJA    VALUE 'BAJA '.
000230         88  UTR-FUNCION-MODIF   VALUE 'MODIF'.
000240     02  UTR-ID                  PIC 9(09).
000250     02  UTR-NOMBRE              PIC X(20).
000260     02  UTR-APELLIDO            PIC X(20).
000270     02  UTR-EMAIL               PIC X(40).
000280     02  UTR-PASSWORD            PIC X(15).
000290     02  UTR-ES-ADMIN            PIC X(01).
000300     02  FILLER                  PIC X(10).
