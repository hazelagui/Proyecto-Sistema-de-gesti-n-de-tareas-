000100*----------------------------------------------------------------*
000110*COPY GTPRRPT                                                    *
000120*LINEA DE IMPRESION DEL RECORDATORIOS.RPT (GTPB001)              *
000130*LONGITUD DE REGISTRO (132)                                      *
000140*----------------------------------------------------------------*
000150*    025 23/03/88 RTV CREACION DEL COPY PARA GTPB001             *
000160*----------------------------------------------------------------*
000170 01  REG-GTPRRPT                PIC X(132).
000180*----------------------------------------------------------------*
000190*LINEA DE ENCABEZADO                                             *
000200*----------------------------------------------------------------*
000210 01  REG-GTPRRPT-ENCAB REDEFINES REG-GTPRRPT.
000220     02  RPTE-LITERAL            PIC X(20) VALUE
000230         'RECORDATORIOS TAREAS'.
000240     02  FILLER                  PIC X(02).
000250     02  RPTE-PROGRAMA           PIC X(08).
000260     02  FILLER                  PIC X(02).
000270     02  RPTE-FECHA-CORRIDA.
000280         03  RPTE-FECHA-AAAA     PIC 9(04).
000290         03  FILLER              PIC X(01) VALUE '-'.
000300         03  RPTE-FECHA-MM       PIC 9(02).
000310         03  FILLER              PIC X(01) VALUE '-'.
000320         03  RPTE-FECHA-DD       PIC 9(02).
000330     02  FILLER                  PIC X(90).
000340*----------------------------------------------------------------*
000350*LINEA DE DETALLE - TAREA CON RECORDATORIO ENVIADO               *
000360*----------------------------------------------------------------*
000370 01  REG-GTPRRPT-DET-ENVIADO REDEFINES REG-GTPRRPT.
000380     02  RPTD-ID-TAREA           PIC ZZZZZZZZ9.
000390     02  FILLER                  PIC X(02).
000400     02  RPTD-NOMBRE-TAREA       PIC X(30).
000410     02  FILLER                  PIC X(02).
000420     02  RPTD-NOMBRE-RESP        PIC X(41).
000430     02  FILLER                  PIC X(02).
000440     02  RPTD-HORAS-REST         PIC ZZ9.
000450     02  FILLER                  PIC X(02).
000460     02  RPTD-FECHA-VENCE        PIC 9(08).
000470     02  FILLER                  PIC X(33).
000480*----------------------------------------------------------------*
000490*LINEA DE DETALLE - TAREA OMITIDA (DIAGNOSTICO)                  *
000500*----------------------------------------------------------------*
000510 01  REG-GTPRRPT-DET-OMITIDO REDEFINES REG-GTPRRPT.
000520     02  RPTO-ID-TAREA           PIC ZZZZZZZZ9.
000530     02  FILLER                  PIC X(02).
000540     02  RPTO-RAZON              PIC X(17).
000550     02  FILLER                  PIC X(104).
000560*----------------------------------------------------------------*
000570*LINEA DE TOTALES DE CONTROL                                     *
000580*----------------------------------------------------------------*
000590 01  REG-GTPRRPT-TOTALES REDEFINES REG-GTPRRPT.
000600     02  FILLER                  PIC X(01) VALUE SPACES.
000610     02  RPTT-LIT-ESCANEADAS     PIC X(20) VALUE
000620         'TAREAS ESCANEADAS..:'.
000630     02  RPTT-TOT-ESCANEADAS     PIC ZZZ,ZZ9.
000640     02  FILLER                  PIC X(02).
000650     02  RPTT-LIT-ENVIADAS       PIC X(20) VALUE
000660         'RECORDATORIOS ENV..:'.
000670     02  RPTT-TOT-ENVIADAS       PIC ZZZ,ZZ9.
000680     02  FILLER                  PIC X(02).
000690     02  RPTT-LIT-OMITIDAS       PIC X(20) VALUE
000700         'RECORDATORIOS OMIT.:'.
000710     02  RPTT-TOT-OMITIDAS       PIC ZZZ,ZZ9.
000720     02  FILLER                  PIC X(02).
000730     02  RPTT-LIT-ERRORES        PIC X(13) VALUE
000740         'ERRORES.....:'.
000750     02  RPTT-TOT-ERRORES        PIC ZZZ,ZZ9.
000760     02  FILLER                  PIC X(24).
