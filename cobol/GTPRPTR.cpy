000100*----------------------------------------------------------------*
000110*COPY GTPRPTR                                                    *
000120*TRANSACCION DE MANTENIMIENTO DE PROYECTOS - PRYTRAN.DAT         *
000130*LONGITUD DE REGISTRO (200)                                      *
000140*----------------------------------------------------------------*
000150*    012 17/05/88 RTV CREACION DEL COPY PARA GTPM002             *
000160*    041 14/02/07 EJRG SE AGREGA FUNCION LISTR (CONSULTA POR     *
000170*           041        RESPONSABLE, USA PTR-ID-RESPONSABLE).     *
000180*----------------------------------------------------------------*
000190 01  REG-GTPRPTR.
000200     02  PTR-FUNCION             PIC X(05).
000210         88  PTR-FUNCION-ALTA    VALUE 'ALTA '.
000220         88  PTR-FUNCION-BAJA    VALUE 'BAJA '.
000230         88  PTR-FUNCION-LISTR   VALUE 'LISTR'.
000240     02  PTR-ID                  PIC 9(09).
000250     02  PTR-NOMBRE              PIC X(60).
000260     02  PTR-DESCRIPCION         PIC X(80).
000270     02  PTR-FECHA-INICIO        PIC 9(08).
000280     02  PTR-FECHA-FIN           PIC 9(08).
000290     02  PTR-ID-RESPONSABLE      PIC 9(09).
000300     02  PTR-NIVEL-RIESGO        PIC X(05).
000310     02  PTR-PRESUPUESTO-TOTAL   PIC 9(09)V9(02).
000320     02  FILLER                  PIC X(05).
