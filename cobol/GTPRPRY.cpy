000100*----------------------------------------------------------------*
000110*COPY GTPRPRY                                                    *
000120*MAESTRO DE PROYECTOS - PROYECTOS.DAT                             *
000130*LONGITUD DE REGISTRO (685)                                      *
000140*----------------------------------------------------------------*
000150*    012 23/03/88 RTV CREACION DEL COPY PARA GTPM002             *
000160*----------------------------------------------------------------*
000170 01  REG-GTPRPRY.
000180     02  PRY-ID                  PIC 9(09).
000190     02  PRY-NOMBRE              PIC X(100).
000200     02  PRY-DESCRIPCION         PIC X(500).
000210     02  PRY-FECHAS.
000220         03  PRY-FECHA-INICIO    PIC 9(08).
000230         03  PRY-FECHA-FIN       PIC 9(08).
000240     02  PRY-ID-RESPONSABLE      PIC 9(09).
000250     02  PRY-NIVEL-RIESGO        PIC X(05).
000260         88  PRY-RIESGO-BAJO     VALUE 'BAJO '.
000270         88  PRY-RIESGO-MEDIO    VALUE 'MEDIO'.
000280         88  PRY-RIESGO-ALTO     VALUE 'ALTO '.
000290         88  PRY-RIESGO-VERDE    VALUE 'VERDE'.
000300     02  PRY-PRESUPUESTO-TOTAL   PIC 9(09)V9(02).
000310     02  FILLER                  PIC X(35).
000320*----------------------------------------------------------------*
000330*REDEFINICION DE FECHA DE INICIO EN AAAA-MM-DD PARA REPORTES     *
000340*----------------------------------------------------------------*
000350 01  REG-GTPRPRY-FECHA REDEFINES REG-GTPRPRY.
000360     02  FILLER                  PIC X(609).
000370     02  PRYF-FECHA-INICIO-AAAA  PIC 9(04).
000380     02  PRYF-FECHA-INICIO-MM    PIC 9(02).
000390     02  PRYF-FECHA-INICIO-DD    PIC 9(02).
000400     02  FILLER                  PIC X(68).
