000100************************************************************************
000110***   * R01453 14/02/07 EJRG CORRIGE EL AISLAMIENTO DE R01140, EL    *
000120***   *                 SALTO DE REGISTRO ILEGIBLE NO FUNCIONABA     *
000130***   * R01038 14/09/99 HQA AJUSTE DE SIGLO (Y2K) EN FECHAS          **
000140***   * R00912 02/03/97 RTV SE AGREGAN TOTALES DE CONTROL AL REPORTE**
000150***   * R00604 19/08/93 HQA CALCULO DE HORAS POR DIAS JULIANOS       *
000160***   * P00017 08/02/89 RTV PROCESO RECORDATORIO DE TAREAS           *
000170************************************************************************
000180*IDAPL*GTP
000190*OBJET*****************************************************************
000200*OBJET*** PROCESO RECORDATORIODETAREASPORVENCER                      **
000210*OBJET*****************************************************************
000220*=======================*
000230 IDENTIFICATION DIVISION.
000240*=======================*
000250 PROGRAM-ID.    GTPB001.
000260 AUTHOR.        R TORRES VILCHEZ.
000270 INSTALLATION.  GERENCIA DE SISTEMAS - PROYECTOS Y TAREAS.
000280 DATE-WRITTEN.  08/02/89.
000290 DATE-COMPILED.
000300 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000310*----------------------------------------------------------------*
000320*HISTORIA DE CAMBIOS                                             *
000330*----------------------------------------------------------------*
000340*    P00017 08/02/89 RTV VERSION INICIAL DEL PROCESO BATCH.       *
000350*    P00017 08/02/89 RTV LEE TAREAS.DAT COMPLETO, SIN ORDEN.      *
000360*    P00128 22/06/89 RTV CARGA USUARIOS.DAT EN TABLA PARA         *
000370*           P00128      BUSQUEDA POR SEARCH (NO HAY INDICE).      *
000380*    P00233 11/01/90 RTV SE EXCLUYE ESTADO COMPLETADA DEL BARRIDO.*
000390*    R00604 19/08/93 HQA VENTANA DE 24 HORAS POR DIAS JULIANOS.   *
000400*    R00604 19/08/93 HQA SE DESCARTAN TAREAS YA VENCIDAS.         *
000410*    R00715 30/11/95 RTV SE OMITEN USUARIOS SIN CORREO.           *
000420*    R00912 02/03/97 RTV REPORTE RECORDATORIOS.RPT CON TOTALES.   *
000430*    R00912 02/03/97 RTV SECCION DE DIAGNOSTICO DE OMITIDAS.      *
000440*    R01038 14/09/99 HQA FECHA DE SISTEMA A 4 DIGITOS DE ANO.     *
000450*    R01038 14/09/99 HQA VALIDADO PARA CORRIDA DEL 01/01/2000.    *
000460*    R01140 17/05/01 EJRG SE AISLAN ERRORES DE LECTURA POR TAREA. *
000470*    R01140 17/05/01 EJRG EL PROCESO YA NO SE DETIENE POR UNA     *
000480*           R01140      TAREA O USUARIO ILEGIBLE.                 *
000490*    R01299 26/02/04 HQA SE AMPLIA TABLA DE USUARIOS A 9000.      *
000500*    R01453 14/02/07 EJRG EL AISLAMIENTO DE R01140 SOLO CONTABA   *
000510*           R01453      EL ERROR PERO DETENIA EL BARRIDO IGUAL.  *
000520*           R01453      AHORA SE SALTA EL REGISTRO Y CONTINUA.   *
000530*----------------------------------------------------------------*
000540*=======================*
000550 ENVIRONMENT DIVISION.
000560*=======================*
000570 CONFIGURATION SECTION.
000580*=======================*
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS CLASE-NUMERICA IS '0' THRU '9'
000620     UPSI-0 ON STATUS IS SW-REPROCESO-ACTIVO
000630            OFF STATUS IS SW-PROCESO-NORMAL.
000640*=======================*
000650 INPUT-OUTPUT SECTION.
000660*=======================*
000670 FILE-CONTROL.
000680     SELECT TAREAS             ASSIGN TO TAREAS
000690                                ORGANIZATION IS SEQUENTIAL
000700                                ACCESS MODE   IS SEQUENTIAL
000710                                FILE STATUS   IS FS-TAREAS.
000720
000730     SELECT USUARIOS           ASSIGN TO USUARIOS
000740                                ORGANIZATION IS SEQUENTIAL
000750                                ACCESS MODE   IS SEQUENTIAL
000760                                FILE STATUS   IS FS-USUARIOS.
000770
000780     SELECT RECORDATORIOS      ASSIGN TO RECORDAT
000790                                ORGANIZATION IS SEQUENTIAL
000800                                ACCESS MODE   IS SEQUENTIAL
000810                                FILE STATUS   IS FS-RECORDAT.
000820*=======================*
000830 DATA DIVISION.
000840*=======================*
000850 FILE SECTION.
000860*-----------------------*
000870 FD  TAREAS
000880     LABEL RECORD STANDARD
000890     VALUE OF FILE-ID IS 'TAREAS.DAT'.
000900     COPY GTPRTAR.
000910*-----------------------*
000920 FD  USUARIOS
000930     LABEL RECORD STANDARD
000940     VALUE OF FILE-ID IS 'USUARIOS.DAT'.
000950     COPY GTPRUSR.
000960*-----------------------*
000970 FD  RECORDATORIOS
000980     LABEL RECORD STANDARD
000990     RECORDING MODE IS F
001000     VALUE OF FILE-ID IS 'RECORDATORIOS.RPT'.
001010     COPY GTPRRPT.
001020*=======================*
001030 WORKING-STORAGE SECTION.
001040*=======================*
001045 77  WE-RC                       PIC S9(08) COMP VALUE ZEROS.
001048 77  WE-BLANCO                   PIC X(01)  VALUE SPACES.
001050 01  WE-ESPECIALES.
001080     02  FS-TAREAS               PIC X(02)  VALUE '00'.
001090     02  FS-USUARIOS             PIC X(02)  VALUE '00'.
001100     02  FS-RECORDAT             PIC X(02)  VALUE '00'.
001110*----------------------------------------------------------------*
001120 01  WE-SWITCHES.
001130     02  WE-FIN-TAREAS           PIC X(01)  VALUE 'N'.
001140         88  HAY-FIN-TAREAS              VALUE 'S'.
001150     02  WE-FIN-CARGA-USR        PIC X(01)  VALUE 'N'.
001160         88  HAY-FIN-CARGA-USR           VALUE 'S'.
001170     02  WE-USR-ENCONTRADO       PIC X(01)  VALUE 'N'.
001180         88  USR-FUE-ENCONTRADO          VALUE 'S'.
001190     02  WE-TAREA-ELEGIBLE       PIC X(01)  VALUE 'N'.
001200         88  TAREA-ES-ELEGIBLE           VALUE 'S'.
001210*----------------------------------------------------------------*
001220*CONTADORES DE CONTROL DEL PROCESO (VER REPORTE GTPRRPT)         *
001230*----------------------------------------------------------------*
001240 01  WE-CONTADORES.
001250     02  WE-TAREAS-ESCANEADAS    PIC 9(07)  COMP VALUE ZEROS.
001260     02  WE-RECORD-ENVIADOS      PIC 9(07)  COMP VALUE ZEROS.
001270     02  WE-RECORD-OMITIDOS      PIC 9(07)  COMP VALUE ZEROS.
001280     02  WE-ERRORES              PIC 9(07)  COMP VALUE ZEROS.
001290     02  WE-USUARIOS-CARGADOS    PIC 9(05)  COMP VALUE ZEROS.
001300*----------------------------------------------------------------*
001310*TABLA DE USUARIOS, CARGADA UNA SOLA VEZ DESDE USUARIOS.DAT      *
001320*(EL ARCHIVO NO TIENE INDICE, SE RESUELVE POR SEARCH EN MEMORIA) *
001330*----------------------------------------------------------------*
001340 01  TB-USUARIOS.
001350     02  TB-USUARIO  OCCURS 9000 TIMES
001360                     INDEXED BY IX-USR.
001370         03  TBU-ID              PIC 9(09).
001380         03  TBU-NOMBRE          PIC X(20).
001390         03  TBU-EMAIL           PIC X(40).
001400*----------------------------------------------------------------*
001410*TABLA DE RAZONES DE OMISION (COINCIDE CON REGLAS DEL NEGOCIO)   *
001420*----------------------------------------------------------------*
001430 01  WT01-TABLA-RAZONES.
001440     02  FILLER                  PIC X(17)  VALUE 'NO-VENCIMIENTO'.
001450     02  FILLER                  PIC X(17)  VALUE 'ESTADO-FINAL'.
001460     02  FILLER                  PIC X(17)  VALUE 'FUERA-DE-VENTANA'.
001470     02  FILLER                  PIC X(17)  VALUE 'SIN-USUARIO'.
001480     02  FILLER                  PIC X(17)  VALUE 'SIN-EMAIL'.
001490 01  FILLER REDEFINES WT01-TABLA-RAZONES.
001500     02  WT01-RAZON   OCCURS 5 TIMES          PIC X(17).
001510*----------------------------------------------------------------*
001520*FECHA Y HORA DE SISTEMA AL INICIO DE LA CORRIDA                 *
001530*----------------------------------------------------------------*
001540 01  WE-FECHA-HORA-SISTEMA.
001550     02  WE-FECHA-SISTEMA        PIC 9(08).
001560     02  WE-HORA-SISTEMA         PIC 9(08).
001570 01  WE-FECHA-HORA-DESGLOSE REDEFINES WE-FECHA-HORA-SISTEMA.
001580     02  WE-FS-AAAA              PIC 9(04).
001590     02  WE-FS-MM                PIC 9(02).
001600     02  WE-FS-DD                PIC 9(02).
001610     02  WE-FS-HORA              PIC 9(02).
001620     02  WE-FS-MINUTO            PIC 9(02).
001630     02  FILLER                  PIC X(04).
001640*----------------------------------------------------------------*
001650*AREA DE TRABAJO PARA CONVERSION FECHA - DIA JULIANO             *
001660*----------------------------------------------------------------*
001670 01  WE-CONV-FECHA.
001680     02  WE-CF-AAAA              PIC S9(09) COMP.
001690     02  WE-CF-MM                PIC S9(09) COMP.
001700     02  WE-CF-DD                PIC S9(09) COMP.
001710     02  WE-CF-A                 PIC S9(09) COMP.
001720     02  WE-CF-Y2                PIC S9(09) COMP.
001730     02  WE-CF-M2                PIC S9(09) COMP.
001740     02  WE-CF-JDN-RESULTADO     PIC S9(09) COMP.
001750 01  WE-JULIANOS.
001760     02  WE-JDN-HOY              PIC S9(09) COMP VALUE ZEROS.
001770     02  WE-JDN-VENCE            PIC S9(09) COMP VALUE ZEROS.
001780     02  WE-DIF-MINUTOS          PIC S9(09) COMP VALUE ZEROS.
001790     02  WE-HORAS-RESTANTES      PIC S9(07) COMP VALUE ZEROS.
001800*----------------------------------------------------------------*
001810*AREA DE TRABAJO DEL MENSAJE DE RECORDATORIO (NO SE TRANSMITE,   *
001820*EL TRANSPORTE DE CORREO QUEDA FUERA DEL ALCANCE DEL BATCH)      *
001830*----------------------------------------------------------------*
001840 01  WE-MENSAJE-TRABAJO.
001850     02  WE-MENSAJE-TXT          PIC X(200) VALUE SPACES.
001860     02  WE-MENSAJE-PTR          PIC 9(03)  COMP VALUE ZEROS.
001870 01  WE-MENSAJE-TRABAJO-R REDEFINES WE-MENSAJE-TRABAJO.
001880     02  WE-MENSAJE-BYTE         PIC X(01)  OCCURS 200 TIMES.
001890     02  FILLER                  PIC X(03).
001900     02  WE-MSJ-IX               PIC 9(03)  COMP.
001910*----------------------------------------------------------------*
001920*AREA PARA LA TAREA ACTUAL (COPIA DE TRABAJO)                    *
001930*----------------------------------------------------------------*
001940 01  WE-HORAS-EDIT               PIC ZZ9.
001950 01  WE-RAZON-ACTUAL              PIC X(17)  VALUE SPACES.
001960*=======================*
001970 PROCEDURE DIVISION.
001980*=======================*
001990     PERFORM INICIAR-RUTINA.
002000     PERFORM PROCESAR-RUTINA.
002010     PERFORM TERMINAR-RUTINA.
002020     STOP RUN.
002030*--------------*
002040 INICIAR-RUTINA.
002050*--------------*
002060     MOVE ZEROS                  TO WE-TAREAS-ESCANEADAS
002070                                     WE-RECORD-ENVIADOS
002080                                     WE-RECORD-OMITIDOS
002090                                     WE-ERRORES.
002100     ACCEPT WE-FECHA-SISTEMA     FROM DATE YYYYMMDD.
002110     ACCEPT WE-HORA-SISTEMA      FROM TIME.
002120     OPEN INPUT  TAREAS.
002130     IF FS-TAREAS NOT = '00'
002140        DISPLAY 'GTPB001 - ERROR ABRIENDO TAREAS.DAT  FS='
002150                FS-TAREAS
002160        MOVE 16                  TO RETURN-CODE
002170        STOP RUN
002180     END-IF.
002190     OPEN INPUT  USUARIOS.
002200     IF FS-USUARIOS NOT = '00'
002210        DISPLAY 'GTPB001 - ERROR ABRIENDO USUARIOS.DAT FS='
002220                FS-USUARIOS
002230        MOVE 16                  TO RETURN-CODE
002240        STOP RUN
002250     END-IF.
002260     OPEN OUTPUT RECORDATORIOS.
002270     IF FS-RECORDAT NOT = '00'
002280        DISPLAY 'GTPB001 - ERROR ABRIENDO RECORDATORIOS.RPT FS='
002290                FS-RECORDAT
002300        MOVE 16                  TO RETURN-CODE
002310        STOP RUN
002320     END-IF.
002330     PERFORM CARGAR-TABLA-USUARIOS THRU CARGAR-TABLA-USUARIOS-FIN.
002340     PERFORM IMPRIMIR-ENCABEZADO.
002350*-------------------------*
002360 CARGAR-TABLA-USUARIOS.
002370*-------------------------*
002380     PERFORM LEER-USUARIO THRU LEER-USUARIO-FIN.
002390     PERFORM ACUMULAR-USUARIO-CARGADO THRU
002400             ACUMULAR-USUARIO-CARGADO-FIN
002410             UNTIL HAY-FIN-CARGA-USR.
002420 CARGAR-TABLA-USUARIOS-FIN.
002430     EXIT.
002440*-------------------------*
002450 ACUMULAR-USUARIO-CARGADO.
002460*-------------------------*
002470     IF WE-USUARIOS-CARGADOS < 9000
002480        ADD 1                    TO WE-USUARIOS-CARGADOS
002490        SET IX-USR               TO WE-USUARIOS-CARGADOS
002500        MOVE USR-ID              TO TBU-ID (IX-USR)
002510        MOVE USR-NOMBRE          TO TBU-NOMBRE (IX-USR)
002520        MOVE USR-EMAIL           TO TBU-EMAIL (IX-USR)
002530     ELSE
002540        ADD 1                    TO WE-ERRORES
002550        DISPLAY 'GTPB001 - TABLA DE USUARIOS LLENA, SE '
002560                'OMITEN USUARIOS ADICIONALES'
002570     END-IF.
002580     PERFORM LEER-USUARIO THRU LEER-USUARIO-FIN.
002590 ACUMULAR-USUARIO-CARGADO-FIN.
002600     EXIT.
002610*-------------*
002620 LEER-USUARIO.
002630*-------------*
002640     READ USUARIOS
002650         AT END
002660             SET HAY-FIN-CARGA-USR TO TRUE
002670     END-READ.
002680*--- R01140: UN USUARIO ILEGIBLE NO DETIENE LA CARGA, SE SALTA --*
002690     IF FS-USUARIOS NOT = '00' AND FS-USUARIOS NOT = '10'
002700        ADD 1                    TO WE-ERRORES
002710        DISPLAY 'GTPB001 - ERROR LEYENDO USUARIOS.DAT FS='
002720                FS-USUARIOS
002730        IF NOT HAY-FIN-CARGA-USR
002740           GO TO LEER-USUARIO
002750        END-IF
002760     END-IF.
002770 LEER-USUARIO-FIN.
002780     EXIT.
002790*---------------*
002800 PROCESAR-RUTINA.
002810*---------------*
002820     PERFORM LEER-TAREA THRU LEER-TAREA-FIN.
002830     PERFORM PROCESAR-UNA-TAREA THRU PROCESAR-UNA-TAREA-FIN
002840             UNTIL HAY-FIN-TAREAS.
002850*-------------------*
002860 PROCESAR-UNA-TAREA.
002870*-------------------*
002880     ADD 1                        TO WE-TAREAS-ESCANEADAS.
002890     PERFORM EVALUAR-TAREA THRU EVALUAR-TAREA-FIN.
002900     PERFORM LEER-TAREA THRU LEER-TAREA-FIN.
002910 PROCESAR-UNA-TAREA-FIN.
002920     EXIT.
002930*-------------*
002940 LEER-TAREA.
002950*-------------*
002960     READ TAREAS
002970         AT END
002980             SET HAY-FIN-TAREAS  TO TRUE
002990     END-READ.
003000*--- R01140: UNA TAREA ILEGIBLE NO DETIENE EL BARRIDO, SE SALTA -*
003010     IF FS-TAREAS NOT = '00' AND FS-TAREAS NOT = '10'
003020        ADD 1                    TO WE-ERRORES
003030        DISPLAY 'GTPB001 - ERROR LEYENDO TAREAS.DAT   FS='
003040                FS-TAREAS
003050        IF NOT HAY-FIN-TAREAS
003060           GO TO LEER-TAREA
003070        END-IF
003080     END-IF.
003090 LEER-TAREA-FIN.
003100     EXIT.
003110*--------------*
003120 EVALUAR-TAREA.
003130*--------------*
003140*--- REGLA A: SIN FECHA DE VENCIMIENTO (CERO = NO REGISTRADA) ---*
003150     IF HAY-FIN-TAREAS
003160        GO TO EVALUAR-TAREA-FIN
003170     END-IF.
003180     IF TAR-FECHA-VENCIMIENTO = ZEROS
003190        MOVE WT01-RAZON (1)      TO WE-RAZON-ACTUAL
003200        PERFORM ESCRIBIR-LINEA-OMITIDA
003210        GO TO EVALUAR-TAREA-FIN
003220     END-IF.
003230*--- REGLA B: ESTADO FINAL (COMPLETADA) -------------------------*
003240     IF TAR-EST-COMPLETADA
003250        MOVE WT01-RAZON (2)      TO WE-RAZON-ACTUAL
003260        PERFORM ESCRIBIR-LINEA-OMITIDA
003270        GO TO EVALUAR-TAREA-FIN
003280     END-IF.
003290*--- REGLA C/D: VENTANA DE 0 A 24 HORAS --------------------------*
003300     PERFORM CALCULAR-HORAS-RESTANTES THRU
003310             CALCULAR-HORAS-RESTANTES-FIN.
003320     IF WE-HORAS-RESTANTES < 0 OR WE-HORAS-RESTANTES > 24
003330        MOVE WT01-RAZON (3)      TO WE-RAZON-ACTUAL
003340        PERFORM ESCRIBIR-LINEA-OMITIDA
003350        GO TO EVALUAR-TAREA-FIN
003360     END-IF.
003370*--- REGLA E/F: RESPONSABLE DEBE EXISTIR Y TENER CORREO ----------*
003380     PERFORM BUSCAR-RESPONSABLE THRU BUSCAR-RESPONSABLE-FIN.
003390     IF NOT USR-FUE-ENCONTRADO
003400        MOVE WT01-RAZON (4)      TO WE-RAZON-ACTUAL
003410        PERFORM ESCRIBIR-LINEA-OMITIDA
003420        GO TO EVALUAR-TAREA-FIN
003430     END-IF.
003440     IF TBU-EMAIL (IX-USR) = SPACES OR LOW-VALUES
003450        MOVE WT01-RAZON (5)      TO WE-RAZON-ACTUAL
003460        PERFORM ESCRIBIR-LINEA-OMITIDA
003470        GO TO EVALUAR-TAREA-FIN
003480     END-IF.
003490*--- REGLA G: TAREA ELEGIBLE, SE EMITE EL RECORDATORIO -----------*
003500     PERFORM EMITIR-RECORDATORIO THRU EMITIR-RECORDATORIO-FIN.
003510 EVALUAR-TAREA-FIN.
003520     EXIT.
003530*-----------------------------*
003540 CALCULAR-HORAS-RESTANTES.
003550*-----------------------------*
003560     MOVE WE-FS-AAAA              TO WE-CF-AAAA.
003570     MOVE WE-FS-MM                 TO WE-CF-MM.
003580     MOVE WE-FS-DD                 TO WE-CF-DD.
003590     PERFORM CALCULAR-DIAS-JULIANOS THRU
003600             CALCULAR-DIAS-JULIANOS-FIN.
003610     MOVE WE-CF-JDN-RESULTADO      TO WE-JDN-HOY.
003620     MOVE TARF-FECHA-VENCE-AAAA    TO WE-CF-AAAA.
003630     MOVE TARF-FECHA-VENCE-MM      TO WE-CF-MM.
003640     MOVE TARF-FECHA-VENCE-DD      TO WE-CF-DD.
003650     PERFORM CALCULAR-DIAS-JULIANOS THRU
003660             CALCULAR-DIAS-JULIANOS-FIN.
003670     MOVE WE-CF-JDN-RESULTADO      TO WE-JDN-VENCE.
003680     COMPUTE WE-DIF-MINUTOS =
003690             ((WE-JDN-VENCE - WE-JDN-HOY) * 1440)
003700             - (WE-FS-HORA * 60 + WE-FS-MINUTO)
003710     END-COMPUTE.
003720     COMPUTE WE-HORAS-RESTANTES = WE-DIF-MINUTOS / 60
003730     END-COMPUTE.
003740 CALCULAR-HORAS-RESTANTES-FIN.
003750     EXIT.
003760*-----------------------------*
003770 CALCULAR-DIAS-JULIANOS.
003780*-----------------------------*
003790*--- FORMULA ESTANDAR DEL NUMERO DE DIA JULIANO (GREGORIANO) ----*
003800     COMPUTE WE-CF-A  = (14 - WE-CF-MM) / 12.
003810     COMPUTE WE-CF-Y2 = WE-CF-AAAA + 4800 - WE-CF-A.
003820     COMPUTE WE-CF-M2 = WE-CF-MM + (12 * WE-CF-A) - 3.
003830     COMPUTE WE-CF-JDN-RESULTADO =
003840             WE-CF-DD
003850             + (((153 * WE-CF-M2) + 2) / 5)
003860             + (365 * WE-CF-Y2)
003870             + (WE-CF-Y2 / 4)
003880             - (WE-CF-Y2 / 100)
003890             + (WE-CF-Y2 / 400)
003900             - 32045
003910     END-COMPUTE.
003920 CALCULAR-DIAS-JULIANOS-FIN.
003930     EXIT.
003940*-----------------------------*
003950 BUSCAR-RESPONSABLE.
003960*-----------------------------*
003970     MOVE 'N'                     TO WE-USR-ENCONTRADO.
003980     SET IX-USR                   TO 1.
003990     SEARCH TB-USUARIO
004000         AT END
004010             MOVE 'N'              TO WE-USR-ENCONTRADO
004020         WHEN TBU-ID (IX-USR) = TAR-ID-RESPONSABLE
004030             MOVE 'S'              TO WE-USR-ENCONTRADO.
004040 BUSCAR-RESPONSABLE-FIN.
004050     EXIT.
004060*-----------------------------*
004070 EMITIR-RECORDATORIO.
004080*-----------------------------*
004090     MOVE WE-HORAS-RESTANTES      TO WE-HORAS-EDIT.
004100     STRING 'ESTIMADO(A) ' DELIMITED BY SIZE
004110            TBU-NOMBRE (IX-USR)   DELIMITED BY SPACE
004120            ', LA TAREA ' DELIMITED BY SIZE
004130            TAR-NOMBRE            DELIMITED BY SIZE
004140            ' (' DELIMITED BY SIZE
004150            TAR-DESCRIPCION (1:60) DELIMITED BY SIZE
004160            ') VENCE EN ' DELIMITED BY SIZE
004170            WE-HORAS-EDIT         DELIMITED BY SIZE
004180            ' HORAS' DELIMITED BY SIZE
004190         INTO WE-MENSAJE-TXT
004200     END-STRING.
004210     MOVE SPACES                  TO REG-GTPRRPT.
004220     MOVE TAR-ID                  TO RPTD-ID-TAREA.
004230     MOVE TAR-NOMBRE (1:30)       TO RPTD-NOMBRE-TAREA.
004240     MOVE TBU-NOMBRE (IX-USR)     TO RPTD-NOMBRE-RESP.
004250     MOVE WE-HORAS-RESTANTES      TO RPTD-HORAS-REST.
004260     MOVE TAR-FECHA-VENCIMIENTO   TO RPTD-FECHA-VENCE.
004270     WRITE REG-GTPRRPT.
004280     ADD 1                        TO WE-RECORD-ENVIADOS.
004290 EMITIR-RECORDATORIO-FIN.
004300     EXIT.
004310*-----------------------------*
004320 ESCRIBIR-LINEA-OMITIDA.
004330*-----------------------------*
004340     MOVE SPACES                  TO REG-GTPRRPT.
004350     MOVE TAR-ID                  TO RPTO-ID-TAREA.
004360     MOVE WE-RAZON-ACTUAL          TO RPTO-RAZON.
004370     WRITE REG-GTPRRPT.
004380     ADD 1                        TO WE-RECORD-OMITIDOS.
004390*----------------*
004400 IMPRIMIR-ENCABEZADO.
004410*----------------*
004420     MOVE SPACES                  TO REG-GTPRRPT.
004430     MOVE 'GTPB001'                TO RPTE-PROGRAMA.
004440     MOVE WE-FS-AAAA               TO RPTE-FECHA-AAAA.
004450     MOVE WE-FS-MM                 TO RPTE-FECHA-MM.
004460     MOVE WE-FS-DD                 TO RPTE-FECHA-DD.
004470     WRITE REG-GTPRRPT.
004480*----------------*
004490 IMPRIMIR-TOTALES.
004500*----------------*
004510     MOVE SPACES                  TO REG-GTPRRPT.
004520     MOVE WE-TAREAS-ESCANEADAS    TO RPTT-TOT-ESCANEADAS.
004530     MOVE WE-RECORD-ENVIADOS      TO RPTT-TOT-ENVIADAS.
004540     MOVE WE-RECORD-OMITIDOS      TO RPTT-TOT-OMITIDAS.
004550     MOVE WE-ERRORES              TO RPTT-TOT-ERRORES.
004560     WRITE REG-GTPRRPT.
004570*---------------*
004580 TERMINAR-RUTINA.
004590*---------------*
004600     PERFORM IMPRIMIR-TOTALES.
004610     CLOSE TAREAS USUARIOS RECORDATORIOS.
